000100*****************************************************************
000200*    LNPOL.DD.CBL  -  LOAN POLICY / RUN-CONTROL PARAMETER RECORD
000300*    ONE RECORD PER UNDERWRITING RUN.  COPIED INTO LN1010.
000400*----------------------------------------------------------------
000500*    86/04/11  RVA  ORIGINAL LAYOUT FOR SALARIED-BORROWER DESK
000600*    89/11/02  RVA  ADDED HIGH-FOIR WARNING THRESHOLD
000700*    94/07/19  DJK  WIDENED MIN-INCOME-THRESHOLD TO 9(9)V99
000800*    99/01/06  DJK  Y2K -- NO DATE FIELDS ON THIS RECORD, N/C
000900*    03/05/14  TMH  CR1042 REPOINTED DEFAULT MAX TENURE TO 30 YRS
001000*****************************************************************
001100 01  LNPOL-RECORD.
001200     05  LNPOL-FOIR-SALARIED-PCT      PIC 9(3).
001300     05  LNPOL-MAX-AGE-SALARIED       PIC 9(3).
001400     05  LNPOL-MAX-TENURE-YEARS       PIC 9(3).
001500     05  LNPOL-MIN-INCOME-THRESHOLD   PIC 9(9)V99.
001600     05  LNPOL-HIGH-FOIR-THRESH-PCT   PIC 9(3).
001700     05  FILLER                       PIC X(79).
