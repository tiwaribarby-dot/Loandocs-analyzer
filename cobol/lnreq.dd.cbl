000100*****************************************************************
000200*THIS IS THE LOANREQ LAYOUT USED BY LN1010/LN1020/LN1030/LN1040
000300*    LNREQ.DD.CBL  -  LOAN REQUEST + APPLICANT + RUN-DATE RECORD
000400*    ONE RECORD PER APPLICATION ON THE LOANREQ FILE.
000500*----------------------------------------------------------------
000600*    86/04/11  RVA  ORIGINAL APPLICANT BLOCK, SALARIED DESK ONLY
000700*    88/09/23  RVA  ADDED PROPERTY/MAILING SPLIT ON ADDRESS
000800*    91/02/14  JKM  ADDED REQUESTED-TENURE-YEARS, AUTO-DERIVE SW
000900*    93/10/05  JKM  WIDENED EMAIL-ID TO X(40) FOR NEW FRONT END
001000*    96/06/01  DJK  ADDED MOBILE-NO, DROPPED OLD TELEX-NO FIELD
001100*    99/01/06  DJK  Y2K -- RUN-DATE NOW CCYYMMDD, N/C TO STORAGE
001200*    01/08/30  TMH  ADDED JOB-SINCE-YEARS FOR DOC VALIDATOR TIE-IN
001300*    03/05/14  TMH  CR1042 ADDED DOB REDEFINES FOR AGE DERIVATION
001400*    07/02/19  SPR  CR1190 ADDED DEPARTMENT, DESIGNATION SPLIT
001500*****************************************************************
001600 01  LNREQ-RECORD.
001700*--------------------------------------------------------------
001800*    RUN-DATE ELEMENT -- DATE THE BATCH WAS RUN, CCYYMMDD
001900*--------------------------------------------------------------
002000     05  LNREQ-RUN-DATE.
002100         10  LNREQ-RUN-CCYY           PIC 9(4).
002200         10  LNREQ-RUN-MM             PIC 9(2).
002300         10  LNREQ-RUN-DD             PIC 9(2).
002400*--------------------------------------------------------------
002500*    LOAN REQUEST ELEMENT
002600*--------------------------------------------------------------
002700     05  LNREQ-REQUEST.
002800         10  LNREQ-LOAN-AMOUNT        PIC 9(9)V99.
002900         10  LNREQ-INTEREST-RATE-PA   PIC 9(2)V99.
003000         10  LNREQ-TENURE-YEARS       PIC 9(3).
003100*--------------------------------------------------------------
003200*    APPLICANT ELEMENT
003300*--------------------------------------------------------------
003400     05  LNREQ-APPLICANT.
003500         10  LNREQ-APPLICANT-NAME     PIC X(40).
003600         10  LNREQ-DATE-OF-BIRTH      PIC X(10).
003700         10  LNREQ-DOB-R REDEFINES LNREQ-DATE-OF-BIRTH.
003800             15  LNREQ-DOB-DD         PIC X(2).
003900             15  FILLER               PIC X.
004000             15  LNREQ-DOB-MM         PIC X(2).
004100             15  FILLER               PIC X.
004200             15  LNREQ-DOB-CCYY       PIC X(4).
004300         10  LNREQ-CURRENT-AGE        PIC 9(3).
004400         10  LNREQ-PAN-NUMBER         PIC X(10).
004500         10  LNREQ-AADHAR-NUMBER      PIC X(12).
004600         10  LNREQ-EMPLOYER           PIC X(40).
004700         10  LNREQ-DESIGNATION        PIC X(30).
004800         10  LNREQ-DEPARTMENT         PIC X(30).
004900         10  LNREQ-MOBILE-NO          PIC X(15).
005000         10  LNREQ-EMAIL-ID           PIC X(40).
005100         10  LNREQ-CURRENT-ADDRESS    PIC X(60).
005200         10  LNREQ-JOB-SINCE-YEARS    PIC 9(3).
005300     05  FILLER                       PIC X(48).
