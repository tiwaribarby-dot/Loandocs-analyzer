000100*****************************************************************
000200*    LNELG.DD.CBL  -  ELIGIBILITY RESULT WORK RECORD
000300*    WRITTEN BY LN1010, READ BY LN1030 AND LN1040 OFF THE
000400*    ELIGOUT INTERMEDIATE WORK FILE (ORG IS RECORD SEQUENTIAL,
000500*    NOT A PRINT OR TAPE-INTERCHANGE FILE, SO COMP-3/COMP ARE
000600*    USED FREELY HERE THE WAY THIS SHOP CARRIES ITS OTHER WORK
000650*    RECORDS BETWEEN STEPS).
000700*----------------------------------------------------------------
000800*    97/05/02  JKM  ORIGINAL LAYOUT -- FOIR/EMI FIELDS ONLY
000900*    99/01/06  DJK  Y2K -- NO DATE FIELDS ON THIS RECORD, N/C
001000*    03/05/14  TMH  CR1042 ADDED ISSUE/WARNING TABLES
001100*    05/11/30  SPR  CR1155 ADDED OBLIGATION-DETAIL CARRY TABLE
001200*    07/02/19  SPR  CR1190 ADDED RECOMMENDED-LOAN-AMOUNT
001300*****************************************************************
001400 01  LNELG-RECORD.
001500*--------------------------------------------------------------
001600*    DECISION AND AGE/TENURE ELEMENTS
001700*--------------------------------------------------------------
001800     05  LNELG-ELIGIBLE-FLAG          PIC X(1).
001900         88  LNELG-IS-ELIGIBLE         VALUE 'Y'.
002000     05  LNELG-CURRENT-AGE            PIC 9(3).
002100     05  LNELG-REMAINING-SVC-YEARS    PIC 9(3).
002200     05  LNELG-MAX-TENURE-ALLOWED     PIC 9(3).
002300     05  LNELG-APPROVED-TENURE-YEARS  PIC 9(3).
002400*--------------------------------------------------------------
002500*    INCOME ELEMENTS
002600*--------------------------------------------------------------
002700     05  LNELG-GROSS-MONTHLY-INCOME   PIC S9(9)V99 COMP-3.
002800     05  LNELG-FIXED-INCOME           PIC S9(9)V99 COMP-3.
002900     05  LNELG-VARIABLE-INC-CONSIDRD  PIC S9(9)V99 COMP-3.
003000*--------------------------------------------------------------
003100*    OBLIGATION AND RATIO ELEMENTS
003200*--------------------------------------------------------------
003300     05  LNELG-TOTAL-EXIST-OBLIG      PIC S9(9)V99 COMP-3.
003400     05  LNELG-CURRENT-FOIR-PCT       PIC S9(3)V99 COMP-3.
003500     05  LNELG-MAX-EMI-ALLOWED        PIC S9(9)V99 COMP-3.
003600     05  LNELG-MAX-LOAN-BY-INCOME     PIC S9(9)V99 COMP-3.
003700     05  LNELG-EMI-FOR-REQ-LOAN       PIC S9(9)V99 COMP-3.
003800     05  LNELG-FOIR-WITH-REQ-LOAN     PIC S9(3)V99 COMP-3.
003900*--------------------------------------------------------------
004000*    DECISION AMOUNT ELEMENTS
004100*--------------------------------------------------------------
004200     05  LNELG-APPROVED-LOAN-AMOUNT   PIC S9(9)V99 COMP-3.
004300     05  LNELG-RECOMMENDED-LOAN-AMT   PIC S9(9)V99 COMP-3.
004400*--------------------------------------------------------------
004500*    ISSUE / WARNING MESSAGE TABLES -- MAX 10 EACH, SEE RULES
004600*--------------------------------------------------------------
004700     05  LNELG-ISSUE-COUNT            PIC S9(3) COMP.
004800     05  LNELG-ISSUE-TABLE OCCURS 10 TIMES.
004900         10  LNELG-ISSUE-TEXT         PIC X(100).
005000     05  LNELG-WARNING-COUNT          PIC S9(3) COMP.
005100     05  LNELG-WARNING-TABLE OCCURS 10 TIMES.
005200         10  LNELG-WARNING-TEXT       PIC X(100).
005300*--------------------------------------------------------------
005400*    OBLIGATION DETAIL CARRY TABLE -- MAX 20, MIRRORS EMIS
005500*--------------------------------------------------------------
005600     05  LNELG-OBLIG-COUNT            PIC S9(3) COMP.
005700     05  LNELG-OBLIG-DETAIL OCCURS 20 TIMES.
005800         10  LNELG-OD-LENDER          PIC X(30).
005900         10  LNELG-OD-EMI-AMOUNT      PIC S9(9)V99 COMP-3.
006000         10  LNELG-OD-LOAN-TYPE       PIC X(15).
006100         10  LNELG-OD-EXCLUDED-FLAG   PIC X(1).
006200         10  LNELG-OD-HAS-DOCUMENT    PIC X(1).
006300     05  FILLER                       PIC X(20).
