000100*****************************************************************
000200*    LNFRM.DD.CBL  -  CAPTURED APPLICATION-FORM FIELD RECORD
000300*    ONE RECORD PER APPLICATION ON THE FORMFLDS FILE.  30
000400*    REQUIRED FIELDS, BLANK OR 'N/A' OR 'NOT FOUND' = MISSING.
000500*----------------------------------------------------------------
000600*    92/08/17  RVA  ORIGINAL 18-FIELD FORM LAYOUT
000700*    96/03/22  JKM  ADDED PROPERTY BLOCK (5 FIELDS)
000800*    00/07/11  DJK  ADDED REFERENCE1/REFERENCE2 BLOCKS
000900*****************************************************************
001000 01  LNFRM-RECORD.
001100*--------------------------------------------------------------
001200*    PERSONAL / CONTACT BLOCK
001300*--------------------------------------------------------------
001400     05  LNFRM-PERSONAL.
001500         10  LNFRM-APPLICANT-NAME     PIC X(40).
001600         10  LNFRM-SPOUSE-NAME        PIC X(40).
001700         10  LNFRM-MOTHER-NAME        PIC X(40).
001800         10  LNFRM-CURRENT-ADDRESS    PIC X(40).
001900         10  LNFRM-MOBILE-NO          PIC X(40).
002000         10  LNFRM-EMAIL-ID           PIC X(40).
002100         10  LNFRM-CHILDREN           PIC X(40).
002200         10  LNFRM-QUALIFICATION      PIC X(40).
002300         10  FILLER                   PIC X(1).
002400*--------------------------------------------------------------
002500*    EMPLOYMENT BLOCK
002600*--------------------------------------------------------------
002700     05  LNFRM-EMPLOYMENT.
002800         10  LNFRM-OFFICE-ADDRESS     PIC X(40).
002900         10  LNFRM-OFFICE-LANDLINE    PIC X(40).
003000         10  LNFRM-OFFICIAL-EMAIL     PIC X(40).
003100         10  LNFRM-JOB-SINCE          PIC X(40).
003200         10  LNFRM-TOTAL-EXPERIENCE   PIC X(40).
003300         10  LNFRM-DEPARTMENT         PIC X(40).
003400         10  LNFRM-DESIGNATION        PIC X(40).
003500         10  FILLER                   PIC X(1).
003600*--------------------------------------------------------------
003700*    LOAN BLOCK
003800*--------------------------------------------------------------
003900     05  LNFRM-LOAN.
004000         10  LNFRM-LOAN-AMOUNT        PIC X(40).
004100         10  LNFRM-TENURE             PIC X(40).
004200         10  LNFRM-INVESTMENT-DETAILS PIC X(40).
004300         10  FILLER                   PIC X(1).
004400*--------------------------------------------------------------
004500*    PROPERTY BLOCK
004600*--------------------------------------------------------------
004700     05  LNFRM-PROPERTY.
004800         10  LNFRM-PROPERTY-ADDRESS   PIC X(40).
004900         10  LNFRM-PROPERTY-TYPE      PIC X(40).
005000         10  LNFRM-PROPERTY-PINCODE   PIC X(40).
005100         10  LNFRM-PROPERTY-CARPET-AR PIC X(40).
005200         10  LNFRM-SALEDEED-AMOUNT    PIC X(40).
005300         10  FILLER                   PIC X(1).
005400*--------------------------------------------------------------
005500*    REFERENCE BLOCKS
005600*--------------------------------------------------------------
005700     05  LNFRM-REFERENCE-1.
005800         10  LNFRM-REF1-NAME          PIC X(40).
005900         10  LNFRM-REF1-MOBILE        PIC X(40).
006000         10  LNFRM-REF1-EMAIL         PIC X(40).
006100         10  LNFRM-REF1-ADDRESS       PIC X(40).
006200         10  FILLER                   PIC X(1).
006300     05  LNFRM-REFERENCE-2.
006400         10  LNFRM-REF2-NAME          PIC X(40).
006500         10  LNFRM-REF2-MOBILE        PIC X(40).
006600         10  LNFRM-REF2-EMAIL         PIC X(40).
006700         10  LNFRM-REF2-ADDRESS       PIC X(40).
006800         10  FILLER                   PIC X(1).
006900     05  FILLER                       PIC X(4).
