000100*****************************************************************
000200*    LNQRY.DD.CBL  -  UNDERWRITING QUERY WORK RECORD
000300*    WRITTEN BY LN1030, READ BY LN1040 OFF THE QRYOUT
000400*    INTERMEDIATE WORK FILE (RECORD SEQUENTIAL).
000500*----------------------------------------------------------------
000600*    94/02/28  JKM  ORIGINAL LAYOUT -- QUERY TEXT TABLE ONLY
000700*    98/11/03  DJK  ADDED CATEGORY AND PRIORITY PER QUERY
000800*    03/05/14  TMH  CR1042 ADDED RECOMMENDATION LINE TABLE
000900*****************************************************************
001000 01  LNQRY-RECORD.
001100*--------------------------------------------------------------
001200*    QUERY TABLE -- MAX 25 LINES, PRIORITY-SORTED BY LN1030
001300*--------------------------------------------------------------
001400     05  LNQRY-QUERY-COUNT            PIC S9(3) COMP.
001500     05  LNQRY-QUERY-TABLE OCCURS 25 TIMES.
001600         10  LNQRY-Q-CATEGORY         PIC X(24).
001700         10  LNQRY-Q-TEXT             PIC X(100).
001800         10  LNQRY-Q-PRIORITY         PIC X(8).
001900             88  LNQRY-Q-CRITICAL     VALUE 'CRITICAL'.
002000             88  LNQRY-Q-HIGH         VALUE 'HIGH'.
002100             88  LNQRY-Q-MEDIUM       VALUE 'MEDIUM'.
002200             88  LNQRY-Q-LOW          VALUE 'LOW'.
002300         10  LNQRY-Q-RANK             PIC 9(1).
002400*--------------------------------------------------------------
002500*    RECOMMENDATION LINES -- MAX 6 LINES
002600*--------------------------------------------------------------
002700     05  LNQRY-RECOMMEND-COUNT        PIC S9(3) COMP.
002800     05  LNQRY-RECOMMEND-TABLE OCCURS 6 TIMES.
002900         10  LNQRY-R-TEXT             PIC X(100).
003000     05  FILLER                       PIC X(20).
