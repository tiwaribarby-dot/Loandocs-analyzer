000100*****************************************************************
000200*    LNSAL.DD.CBL  -  MONTHLY SALARY SLIP RECORD
000300*    0 TO 3+ RECORDS PER APPLICATION ON THE SALSLIPS FILE.
000400*----------------------------------------------------------------
000500*    87/03/02  RVA  ORIGINAL 10-COMPONENT EARNINGS BREAKUP
000600*    90/05/18  JKM  ADDED VARIABLE-EARNINGS GROUP (5 COMPONENTS)
000700*    92/12/09  JKM  ADDED DEDUCTIONS GROUP (6 COMPONENTS)
000800*    99/01/06  DJK  Y2K -- SLIP-MONTH STAYS TEXT, NO DATE MATH
000900*    02/04/17  TMH  ADDED GROSS/TOTAL-DEDUCT/NET CARRY FIELDS
001000*****************************************************************
001100 01  LNSAL-RECORD.
001200     05  LNSAL-SLIP-MONTH             PIC X(15).
001300*--------------------------------------------------------------
001400*    FIXED EARNINGS -- 10 COMPONENTS, SEE BUSINESS RULES
001500*--------------------------------------------------------------
001600     05  LNSAL-FIXED-EARNINGS.
001700         10  LNSAL-BASIC              PIC 9(9)V99.
001800         10  LNSAL-HRA                PIC 9(9)V99.
001900         10  LNSAL-CONVEYANCE-ALLOW    PIC 9(9)V99.
002000         10  LNSAL-TRAVEL-ALLOW        PIC 9(9)V99.
002100         10  LNSAL-MEDICAL-ALLOW       PIC 9(9)V99.
002200         10  LNSAL-SPECIAL-ALLOW       PIC 9(9)V99.
002300         10  LNSAL-LTA                PIC 9(9)V99.
002400         10  LNSAL-CITY-COMP-ALLOW     PIC 9(9)V99.
002500         10  LNSAL-EDUCATION-ALLOW     PIC 9(9)V99.
002600         10  LNSAL-OTHER-ALLOW         PIC 9(9)V99.
002700*--------------------------------------------------------------
002800*    VARIABLE EARNINGS -- 5 COMPONENTS
002900*--------------------------------------------------------------
003000     05  LNSAL-VARIABLE-EARNINGS.
003100         10  LNSAL-INCENTIVE          PIC 9(9)V99.
003200         10  LNSAL-OVERTIME           PIC 9(9)V99.
003300         10  LNSAL-BONUS              PIC 9(9)V99.
003400         10  LNSAL-COMMISSION         PIC 9(9)V99.
003500         10  LNSAL-ARREARS            PIC 9(9)V99.
003600*--------------------------------------------------------------
003700*    DEDUCTIONS -- 6 COMPONENTS
003800*--------------------------------------------------------------
003900     05  LNSAL-DEDUCTIONS.
004000         10  LNSAL-PF                 PIC 9(9)V99.
004100         10  LNSAL-ESI                PIC 9(9)V99.
004200         10  LNSAL-PROF-TAX           PIC 9(9)V99.
004300         10  LNSAL-TDS                PIC 9(9)V99.
004400         10  LNSAL-LOAN-RECOVERY      PIC 9(9)V99.
004500         10  LNSAL-OTHER-DEDUCT       PIC 9(9)V99.
004600*--------------------------------------------------------------
004700*    SLIP TOTALS AS PRINTED ON THE PAYSLIP ITSELF
004800*--------------------------------------------------------------
004900     05  LNSAL-GROSS-SALARY           PIC 9(9)V99.
005000     05  LNSAL-TOTAL-DEDUCTIONS       PIC 9(9)V99.
005100     05  LNSAL-NET-SALARY             PIC 9(9)V99.
005200     05  FILLER                       PIC X(30).
