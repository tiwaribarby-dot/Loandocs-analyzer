000100*****************************************************************
000200*    LNVAL.DD.CBL  -  DOCUMENT VALIDATOR WORK RECORD
000300*    WRITTEN BY LN1020, READ BY LN1030 AND LN1040 OFF THE
000400*    VALOUT INTERMEDIATE WORK FILE (RECORD SEQUENTIAL).
000500*----------------------------------------------------------------
000600*    93/04/09  JKM  ORIGINAL LAYOUT -- MANDATORY DOC LIST ONLY
000700*    97/05/02  JKM  ADDED FORM-FIELD PENDING LIST/COMPLETION PCT
000800*    03/05/14  TMH  CR1042 ADDED MASKED PAN/AADHAR DISPLAY FIELDS
000900*    05/11/30  SPR  CR1155 ADDED COMPILED FORM DATA GROUP
000950*    11/10/14  SPR  CR1233 ADDED LNVAL-SALARY-SLIP-COUNT SO
000960*                   LN1030 QUERY GENERATOR HAS THE TRUE SLIP
000970*                   COUNT -- DO NOT CONFUSE WITH THE 5-DOCUMENT
000980*                   LNVAL-UPLOADED-DOC-COUNT TOTAL BELOW
000990*    12/04/22  SPR  CR1248 ADDED LNVAL-CD-TOTAL-EXPERIENCE --
000995*                   LN1040 WAS PRINTING JOB-SINCE-YEARS TWICE
001000*****************************************************************
001100 01  LNVAL-RECORD.
001200*--------------------------------------------------------------
001300*    PENDING / UPLOADED DOCUMENT LISTS -- MAX 10 EACH
001400*--------------------------------------------------------------
001500     05  LNVAL-PENDING-DOC-COUNT      PIC S9(3) COMP.
001600     05  LNVAL-PENDING-DOC-TABLE OCCURS 10 TIMES.
001700         10  LNVAL-PD-TEXT            PIC X(80).
001800     05  LNVAL-UPLOADED-DOC-COUNT     PIC S9(3) COMP.
001900     05  LNVAL-UPLOADED-DOC-TABLE OCCURS 10 TIMES.
002000         10  LNVAL-UD-TEXT            PIC X(80).
002100     05  LNVAL-DOC-COMPLETION-PCT     PIC S9(3)V9 COMP-3.
002150*    TRUE SALARY SLIP COUNT, CARRIED FORWARD FROM LNDOC SO
002160*    LN1030 RULE 13 DOES NOT HAVE TO MISREAD IT OFF THE
002170*    5-DOCUMENT LNVAL-UPLOADED-DOC-COUNT TOTAL ABOVE
002180     05  LNVAL-SALARY-SLIP-COUNT      PIC S9(3) COMP.
002200*--------------------------------------------------------------
002300*    PENDING FORM-FIELD LIST -- MAX 31, ONE PER FORM FIELD (CR1248
002320*    CORRECTED FROM 30 -- THE FORM ACTUALLY CARRIES 31 FIELDS,
002340*    REFERENCE2-ADDRESS HAD BEEN DROPPED OFF THE END OF THE TABLE)
002400*--------------------------------------------------------------
002500     05  LNVAL-PENDING-FLD-COUNT      PIC S9(3) COMP.
002600     05  LNVAL-PENDING-FLD-TABLE OCCURS 31 TIMES.
002700         10  LNVAL-PF-NAME            PIC X(40).
002800     05  LNVAL-FILLED-FLD-COUNT       PIC S9(3) COMP.
002900     05  LNVAL-FORM-COMPLETION-PCT    PIC S9(3)V9 COMP-3.
003000*--------------------------------------------------------------
003100*    MASKED IDENTIFIER DISPLAY FIELDS
003200*--------------------------------------------------------------
003300     05  LNVAL-MASKED-AADHAR          PIC X(14).
003400     05  LNVAL-MASKED-PAN             PIC X(10).
003500*--------------------------------------------------------------
003600*    COMPILED FORM DATA -- PRECEDENCE-RESOLVED DISPLAY VALUES
003700*--------------------------------------------------------------
003800     05  LNVAL-COMPILED-DATA.
003900         10  LNVAL-CD-APPLICANT-NAME  PIC X(40).
004000         10  LNVAL-CD-DESIGNATION     PIC X(30).
004100         10  LNVAL-CD-DEPARTMENT      PIC X(30).
004200         10  LNVAL-CD-OFFICE-ADDRESS  PIC X(60).
004250         10  LNVAL-CD-TOTAL-EXPERIENCE PIC X(40).
004300         10  LNVAL-CD-MOTHER-NAME     PIC X(40).
004400         10  LNVAL-CD-CURRENT-ADDRESS PIC X(60).
004500         10  FILLER                   PIC X(2).
004600     05  FILLER                       PIC X(10).
