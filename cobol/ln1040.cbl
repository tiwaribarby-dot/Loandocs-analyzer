000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LN1040.
000300 AUTHOR.        JKM.
000400 INSTALLATION.  MBCNTR2503 LOAN SERVICING - UNDERWRITING DESK.
000500 DATE-WRITTEN.  03/11/20.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - UNDERWRITING DATA.
000800*********************************************************************
000900* LN1040  --  LOAN APPLICATION REPORT BUILDER
001000* STEP 4 AND LAST OF THE LOAN APPLICATION ANALYSIS BATCH.  READS THE
001100* POLICY/RUN-CONTROL RECORD, THE LOANREQ APPLICATION RECORD, THE
001200* SALSLIPS SALARY-SLIP RECORDS, AND THE ELIGOUT/VALOUT/QRYOUT WORK
001300* FILES LEFT BY LN1010, LN1020 AND LN1030, AND PRINTS THE SEVEN-
001400* SECTION LOAN APPLICATION ANALYSIS REPORT TO RPTOUT.
001500*
001600* CHANGE LOG
001700* ----------
001800* 03/11/20  JKM  CR1042  ORIGINAL PROGRAM -- HEADING, DOCUMENTS,
001900*                        APPLICANT SUMMARY AND SALARY BREAKUP ONLY
002000* 04/02/11  RVA  CR1050  LOAN ELIGIBILITY SUMMARY SECTION ADDED
002100* 98/12/11  DJK  Y2K     RUN-DATE PRINT LINE NOW CCYY, N/C TO STORAGE
002200* 05/07/19  TMH  CR1101  EXISTING OBLIGATIONS TABLE ADDED, TOTAL-EMI
002300*                        CONTROL TOTAL TAKEN FROM ELIGOUT CARRY FIELD
002400* 05/11/30  SPR  CR1155  PENDING DOCUMENTS / FORM DETAILS / PROBABLE
002500*                        QUERIES SECTION ADDED
002600* 07/02/19  SPR  CR1190  MASKING NOTE ADDED TO FOOTER OF REPORT
002700* 09/04/06  TMH  CR1204  AMOUNT EDITING CHANGED TO THOUSANDS-SEPARATED
002800*                        PICTURE THROUGHOUT, DESK WANTED COMMAS
002900* 11/10/14  SPR  CR1233  SALARY BREAKUP CAPPED AT FIRST 3 SLIPS PER
003000*                        DESK PROCEDURE MEMO, EXTRA SLIPS READ AND
003100*                        DISCARDED SO THE FILE IS ALWAYS FULLY READ
003110* 12/04/22  SPR  CR1248  TOTAL EXPERIENCE LINE NOW PRINTS THE
003120*                        CAPTURED EXPERIENCE TEXT OFF VALOUT, NOT
003130*                        THE JOB-SINCE-YEARS FIGURE PRINTED ABOVE IT
003200*********************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500*
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     CONSOLE IS CRT.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100* POLICY / RUN-CONTROL PARAMETER FILE
004200     SELECT LNPOL-FILE   ASSIGN TO DYNAMIC LNPOL-PATH
004300         ORGANIZATION LINE SEQUENTIAL.
004400* LOAN REQUEST + APPLICANT FILE
004500     SELECT LNREQ-FILE   ASSIGN TO DYNAMIC LNREQ-PATH
004600         ORGANIZATION LINE SEQUENTIAL.
004700* MONTHLY SALARY SLIPS, 0 TO 3+ PER APPLICATION
004800     SELECT LNSAL-FILE   ASSIGN TO DYNAMIC LNSAL-PATH
004900         ORGANIZATION LINE SEQUENTIAL.
005000* ELIGIBILITY RESULT, WRITTEN BY LN1010
005100     SELECT ELIGOUT-FILE ASSIGN TO DYNAMIC ELIGOUT-PATH
005200         ORGANIZATION RECORD SEQUENTIAL.
005300* VALIDATOR RESULT, WRITTEN BY LN1020
005400     SELECT VALOUT-FILE  ASSIGN TO DYNAMIC VALOUT-PATH
005500         ORGANIZATION RECORD SEQUENTIAL.
005600* QUERY RESULT, WRITTEN BY LN1030
005700     SELECT QRYOUT-FILE  ASSIGN TO DYNAMIC QRYOUT-PATH
005800         ORGANIZATION RECORD SEQUENTIAL.
005900* PRINTED ANALYSIS REPORT, 132-COLUMN LINE-PRINTER IMAGE
006000     SELECT RPTOUT-FILE  ASSIGN TO DYNAMIC RPTOUT-PATH
006100         ORGANIZATION LINE SEQUENTIAL.
006200
006300 DATA DIVISION.
006400*
006500 FILE SECTION.
006600*
006700 FD  LNPOL-FILE
006800         RECORD CONTAINS 102 CHARACTERS
006900         LABEL RECORDS ARE STANDARD
007000         DATA RECORD IS LNPOL-BUFFER.
007100 01  LNPOL-BUFFER                  PIC X(102).
007200*
007300 FD  LNREQ-FILE
007400         RECORD CONTAINS 377 CHARACTERS
007500         LABEL RECORDS ARE STANDARD
007600         DATA RECORD IS LNREQ-BUFFER.
007700 01  LNREQ-BUFFER                  PIC X(377).
007800*
007900 FD  LNSAL-FILE
008000         RECORD CONTAINS 309 CHARACTERS
008100         LABEL RECORDS ARE STANDARD
008200         DATA RECORD IS LNSAL-BUFFER.
008300 01  LNSAL-BUFFER                  PIC X(309).
008400*
008500 FD  ELIGOUT-FILE
008600         LABEL RECORDS ARE STANDARD
008700         DATA RECORD IS LNELG-RECORD.
008800 COPY 'lnelg.dd.cbl'.
008900*
009000 FD  VALOUT-FILE
009100         LABEL RECORDS ARE STANDARD
009200         DATA RECORD IS LNVAL-RECORD.
009300 COPY 'lnval.dd.cbl'.
009400*
009500 FD  QRYOUT-FILE
009600         LABEL RECORDS ARE STANDARD
009700         DATA RECORD IS LNQRY-RECORD.
009800 COPY 'lnqry.dd.cbl'.
009900*
010000 FD  RPTOUT-FILE
010100         RECORD CONTAINS 132 CHARACTERS
010200         LABEL RECORDS ARE STANDARD
010300         DATA RECORD IS RPT-LINE.
010400 01  RPT-LINE                      PIC X(132).
010500
010600 WORKING-STORAGE SECTION.
010700*
010800* RECORD AREAS FOR THE POLICY, APPLICANT AND SALARY-SLIP INPUT
010900* FILES, COPIED FROM THE SAME .DD.CBL MEMBERS SHARED WITH LN1010,
011000* LN1020 AND LN1030.
011100 COPY 'lnpol.dd.cbl'.
011200 COPY 'lnreq.dd.cbl'.
011300 COPY 'lnsal.dd.cbl'.
011400*
011500*********************************************************************
011600* PROGRAM SWITCHES, SUBSCRIPTS, PATHS AND PRINT-LINE WORK AREA
011700*********************************************************************
011800 01  WS-SWITCHES.
011900     05  WS-SAL-EOF-SW             PIC X(1)  VALUE 'N'.
012000         88  WS-SAL-EOF                   VALUE 'Y'.
012100 01  WS-COMMAND-LINE              PIC X(100).
012200 01  WS-FILE-NAMES.
012300     05  WS-POL-NAME              PIC X(20).
012400     05  WS-REQ-NAME              PIC X(20).
012500     05  WS-SAL-NAME              PIC X(20).
012600     05  WS-ELG-NAME              PIC X(20).
012700     05  WS-VAL-NAME              PIC X(20).
012800     05  WS-QRY-NAME              PIC X(20).
012900     05  WS-RPT-NAME              PIC X(20).
013000 01  LNPOL-PATH                   PIC X(20).
013100 01  LNREQ-PATH                   PIC X(20).
013200 01  LNSAL-PATH                   PIC X(20).
013300 01  ELIGOUT-PATH                 PIC X(20).
013400 01  VALOUT-PATH                  PIC X(20).
013500 01  QRYOUT-PATH                  PIC X(20).
013600 01  RPTOUT-PATH                  PIC X(20).
013700
013800* PRINT-LINE WORK AREA -- BUILT IN WS-PRINT-LINE, MOVED TO RPT-LINE
013900* AND WRITTEN.  WS-PRINT-LINE IS CLEARED TO SPACES BEFORE EVERY LINE.
014000 01  WS-PRINT-LINE                PIC X(132).
014100
014200* LABELED-FIELD PRINT-LINE SUBROUTINE WORK AREA -- 3105-PRINT-FIELD
014300* BUILDS ONE 'LABEL . . . . . VALUE' LINE FROM THESE TWO HOLDERS.
014400 01  WS-FLD-LABEL                 PIC X(40).
014500 01  WS-FLD-VALUE                 PIC X(60).
014600
014700* AMOUNT-LINE SUBROUTINE WORK AREA -- 3415-PRINT-AMOUNT-LINE PRINTS
014800* ONE EARNING/DEDUCTION LINE ONLY WHEN THE AMOUNT IS NON-ZERO.
014900 01  WS-AMT-LABEL                 PIC X(30).
015000 01  WS-AMT-VALUE                 PIC S9(9)V99 COMP-3.
015100 01  WS-AMT-EDIT                  PIC ZZZ,ZZZ,ZZ9.99.
015200
015300* WHOLE-RUPEE EDIT FOR REQUESTED/APPROVED/RECOMMENDED AMOUNTS --
015400* THESE PRINT WITH ZERO DECIMALS PER THE DESK REPORT SPEC.
015500 01  WS-AMT0-EDIT                 PIC ZZZ,ZZZ,ZZ9.
015600
015700* PERCENT AND YEAR-COUNT EDIT FIELDS FOR THE ELIGIBILITY SUMMARY
015800 01  WS-PCT-EDIT                  PIC ZZ9.99.
015900 01  WS-YRS-EDIT                  PIC ZZ9.
016000
016100 77  WS-SUB                       PIC S9(3) COMP.
016200
016300* COMPLETION-MESSAGE DISPLAY VIEW -- THE QUERY COUNT IS CARRIED AS
016400* COMP ON QRYOUT; IT IS MOVED TO THIS ZONED WORK FIELD AND REDEFINED
016500* AS DISPLAY CHARACTERS SO THE COMPLETION LINE CAN SHOW IT ON CRT.
016600 01  WS-QRY-COUNT-DISP             PIC 999 VALUE 0.
016700 01  WS-QRY-COUNT-X REDEFINES WS-QRY-COUNT-DISP PIC X(3).
016800
016900* THE OBLIGATIONS TABLE CONTROL TOTAL IS CARRIED STRAIGHT OFF
017000* LNELG-TOTAL-EXIST-OBLIG, THE SUM LN1010 ALREADY COMPUTED OVER THE
017100* NON-EXCLUDED EMIS.  NOT RE-ACCUMULATED HERE.
017200
017300* RUN-DATE AND NUMBERED-LIST DISPLAY VIEWS -- ZONED DIGITS REDEFINED
017400* AS PIC X FOR THE PRINT LINE, THE WAY THIS SHOP HANDLES NUMERIC-
017450* TO-DISPLAY REDEFINITIONS ELSEWHERE IN THE BATCH.
017500 01  WS-RUN-DATE-LINE.
017600     05  WS-RUN-MM                PIC 99.
017700     05  FILLER                  PIC X VALUE '/'.
017800     05  WS-RUN-DD                PIC 99.
017900     05  FILLER                  PIC X VALUE '/'.
018000     05  WS-RUN-CCYY              PIC 9(4).
018100 01  WS-RUN-DATE-LINE-X REDEFINES WS-RUN-DATE-LINE PIC X(10).
018200
018300 01  WS-ITEM-NUM                  PIC 99  VALUE 0.
018400 01  WS-ITEM-NUM-X REDEFINES WS-ITEM-NUM PIC X(2).
018500
018600 PROCEDURE DIVISION.
018700*
018800 0100-MAIN-LINE.
018900     DISPLAY SPACES UPON CRT.
019000     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
019100     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
019200         INTO WS-POL-NAME WS-REQ-NAME WS-SAL-NAME WS-ELG-NAME WS-VAL-NAME
019300         WS-QRY-NAME WS-RPT-NAME.
019400     DISPLAY '* * * * * B E G I N   L N 1 0 4 0 . C B L'
019500         UPON CRT AT 1401.
019600     IF WS-POL-NAME = SPACES OR WS-REQ-NAME = SPACES
019700         DISPLAY '!!!! MISSING FILE NAMES ON COMMAND LINE !!!!'
019800         UPON CRT AT 2301
019900         STOP RUN.
020000     MOVE WS-POL-NAME TO LNPOL-PATH.
020100     MOVE WS-REQ-NAME TO LNREQ-PATH.
020200     MOVE WS-SAL-NAME TO LNSAL-PATH.
020300     MOVE WS-ELG-NAME TO ELIGOUT-PATH.
020400     MOVE WS-VAL-NAME TO VALOUT-PATH.
020500     MOVE WS-QRY-NAME TO QRYOUT-PATH.
020600     MOVE WS-RPT-NAME TO RPTOUT-PATH.
020700     OPEN INPUT  LNPOL-FILE LNREQ-FILE LNSAL-FILE ELIGOUT-FILE
020800         VALOUT-FILE QRYOUT-FILE.
020900     OPEN OUTPUT RPTOUT-FILE.
021000     PERFORM READ-POLICY-RECORD.
021100     PERFORM READ-REQUEST-RECORD.
021200     PERFORM READ-ELIGIBILITY-RESULT.
021300     PERFORM READ-VALIDATOR-RESULT.
021400     PERFORM READ-QUERY-RESULT.
021500     PERFORM 3000-PRINT-REPORT THRU 3000-PRINT-REPORT-EXIT.
021600     CLOSE LNPOL-FILE LNREQ-FILE LNSAL-FILE ELIGOUT-FILE VALOUT-FILE
021700         QRYOUT-FILE RPTOUT-FILE.
021800     MOVE LNQRY-QUERY-COUNT TO WS-QRY-COUNT-DISP.
021900     DISPLAY 'L N 1 0 4 0   C O M P L E T E' UPON CRT AT 2401.
022000     DISPLAY 'QUERIES PRINTED: ' WS-QRY-COUNT-X UPON CRT AT 2501.
022100     STOP RUN.
022200
022300 READ-POLICY-RECORD.
022400     READ LNPOL-FILE INTO LNPOL-RECORD
022500         AT END DISPLAY 'NO POLICY RECORD -- ABORTING' UPON CRT AT 2301
022600             STOP RUN.
022700
022800 READ-REQUEST-RECORD.
022900     READ LNREQ-FILE INTO LNREQ-RECORD
023000         AT END DISPLAY 'NO LOANREQ RECORD -- ABORTING' UPON CRT AT 2301
023100             STOP RUN.
023200
023300 READ-SALARY-SLIP.
023400     READ LNSAL-FILE INTO LNSAL-RECORD
023500         AT END MOVE 'Y' TO WS-SAL-EOF-SW.
023600
023700 READ-ELIGIBILITY-RESULT.
023800     READ ELIGOUT-FILE
023900         AT END DISPLAY 'NO ELIGOUT RECORD -- ABORTING' UPON CRT AT 2301
024000             STOP RUN.
024100
024200 READ-VALIDATOR-RESULT.
024300     READ VALOUT-FILE
024400         AT END DISPLAY 'NO VALOUT RECORD -- ABORTING' UPON CRT AT 2301
024500             STOP RUN.
024600
024700 READ-QUERY-RESULT.
024800     READ QRYOUT-FILE
024900         AT END DISPLAY 'NO QRYOUT RECORD -- ABORTING' UPON CRT AT 2301
025000             STOP RUN.
025100
025200* ==============================================================
025300* 3000-PRINT-REPORT -- ONE APPLICATION PER RUN.  THE SEVEN SECTIONS
025400* PRINT IN THE EXACT ORDER GIVEN ON THE DESK REPORT LAYOUT MEMO.
025500* ==============================================================
025600 3000-PRINT-REPORT.
025700     PERFORM 3100-PRINT-HEADING.
025800     PERFORM 3200-PRINT-DOCUMENTS-UPLOADED THRU
025900         3200-PRINT-DOCUMENTS-UPLOADED-EXIT.
026000     PERFORM 3300-PRINT-APPLICANT-SUMMARY.
026100     PERFORM 3400-PRINT-SALARY-BREAKUP THRU
026200         3400-PRINT-SALARY-BREAKUP-EXIT.
026300     PERFORM 3500-PRINT-ELIGIBILITY-SUMMARY THRU
026400         3500-PRINT-ELIGIBILITY-SUMMARY-EXIT.
026500     PERFORM 3600-PRINT-OBLIGATIONS-TABLE THRU
026600         3600-PRINT-OBLIGATIONS-TABLE-EXIT.
026700     PERFORM 3700-PRINT-PENDING-AND-QUERIES THRU
026800         3700-PRINT-PENDING-AND-QUERIES-EXIT.
026900 3000-PRINT-REPORT-EXIT.
027000     EXIT.
027100
027200* ==============================================================
027300* 3100-PRINT-HEADING -- TITLE CENTERED ON THE 132-COLUMN IMAGE,
027400* THEN THE RUN-DATE LINE.
027500* ==============================================================
027600 3100-PRINT-HEADING.
027700     MOVE SPACES TO WS-PRINT-LINE.
027800     MOVE 'LOAN APPLICATION ANALYSIS REPORT'
027900         TO WS-PRINT-LINE (50:33).
028000     MOVE WS-PRINT-LINE TO RPT-LINE.
028100     WRITE RPT-LINE.
028200     MOVE LNREQ-RUN-MM   TO WS-RUN-MM.
028300     MOVE LNREQ-RUN-DD   TO WS-RUN-DD.
028400     MOVE LNREQ-RUN-CCYY TO WS-RUN-CCYY.
028500     MOVE SPACES TO WS-PRINT-LINE.
028600     STRING 'RUN DATE: ' DELIMITED BY SIZE
028700         WS-RUN-DATE-LINE-X DELIMITED BY SIZE
028800         INTO WS-PRINT-LINE.
028900     MOVE WS-PRINT-LINE TO RPT-LINE.
029000     WRITE RPT-LINE.
029100     MOVE SPACES TO RPT-LINE.
029200     WRITE RPT-LINE.
029300
029400* ==============================================================
029500* 3200-PRINT-DOCUMENTS-UPLOADED -- ONE LINE PER DOCUMENT ALREADY ON
029600* FILE, TAKEN FROM THE VALOUT UPLOADED-DOCUMENT TABLE.
029700* ==============================================================
029800 3200-PRINT-DOCUMENTS-UPLOADED.
029900     MOVE SPACES TO WS-PRINT-LINE.
030000     MOVE 'DOCUMENTS UPLOADED' TO WS-PRINT-LINE (1:19).
030100     MOVE WS-PRINT-LINE TO RPT-LINE.
030200     WRITE RPT-LINE.
030300     MOVE 1 TO WS-SUB.
030400     PERFORM 3210-PRINT-ONE-UPLOADED-DOC
030500         VARYING WS-SUB FROM 1 BY 1 UNTIL
030600         WS-SUB > LNVAL-UPLOADED-DOC-COUNT.
030700     MOVE SPACES TO RPT-LINE.
030800     WRITE RPT-LINE.
030900 3200-PRINT-DOCUMENTS-UPLOADED-EXIT.
031000     EXIT.
031100
031200 3210-PRINT-ONE-UPLOADED-DOC.
031300     MOVE SPACES TO WS-PRINT-LINE.
031400     MOVE LNVAL-UD-TEXT (WS-SUB) TO WS-PRINT-LINE (3:80).
031500     MOVE WS-PRINT-LINE TO RPT-LINE.
031600     WRITE RPT-LINE.
031700
031800* ==============================================================
031900* 3300-PRINT-APPLICANT-SUMMARY -- LABELED FIELDS, COMPILED FORM DATA
032000* (LNVAL-CD-xxx) PREFERRED OVER LOANREQ WHERE BOTH CARRY A VALUE.
032100* ==============================================================
032200 3300-PRINT-APPLICANT-SUMMARY.
032300     MOVE SPACES TO WS-PRINT-LINE.
032400     MOVE 'APPLICANT SUMMARY' TO WS-PRINT-LINE (1:18).
032500     MOVE WS-PRINT-LINE TO RPT-LINE.
032600     WRITE RPT-LINE.
032700     MOVE 'APPLICANT NAME'     TO WS-FLD-LABEL.
032800     MOVE LNVAL-CD-APPLICANT-NAME TO WS-FLD-VALUE.
032900     PERFORM 3105-PRINT-FIELD.
033000     MOVE 'PAN'                TO WS-FLD-LABEL.
033100     MOVE LNVAL-MASKED-PAN     TO WS-FLD-VALUE.
033200     PERFORM 3105-PRINT-FIELD.
033300     MOVE 'AADHAR'             TO WS-FLD-LABEL.
033400     MOVE LNVAL-MASKED-AADHAR  TO WS-FLD-VALUE.
033500     PERFORM 3105-PRINT-FIELD.
033600     MOVE 'DATE OF BIRTH'      TO WS-FLD-LABEL.
033700     MOVE LNREQ-DATE-OF-BIRTH  TO WS-FLD-VALUE.
033800     PERFORM 3105-PRINT-FIELD.
033900     MOVE 'CURRENT AGE'        TO WS-FLD-LABEL.
034000     MOVE WS-YRS-EDIT          TO WS-FLD-VALUE.
034100     MOVE LNELG-CURRENT-AGE    TO WS-YRS-EDIT.
034200     STRING WS-YRS-EDIT DELIMITED BY SIZE
034300         ' YEARS' DELIMITED BY SIZE
034400         INTO WS-FLD-VALUE.
034500     PERFORM 3105-PRINT-FIELD.
034600     MOVE 'MOBILE NUMBER'      TO WS-FLD-LABEL.
034700     MOVE LNREQ-MOBILE-NO      TO WS-FLD-VALUE.
034800     PERFORM 3105-PRINT-FIELD.
034900     MOVE 'EMAIL ID'           TO WS-FLD-LABEL.
035000     MOVE LNREQ-EMAIL-ID       TO WS-FLD-VALUE.
035100     PERFORM 3105-PRINT-FIELD.
035200     MOVE 'CURRENT ADDRESS'    TO WS-FLD-LABEL.
035300     MOVE LNVAL-CD-CURRENT-ADDRESS TO WS-FLD-VALUE.
035400     PERFORM 3105-PRINT-FIELD.
035500     MOVE SPACES TO RPT-LINE.
035600     WRITE RPT-LINE.
035700     MOVE 'EMPLOYMENT TYPE'    TO WS-FLD-LABEL.
035800     MOVE 'SALARIED'           TO WS-FLD-VALUE.
035900     PERFORM 3105-PRINT-FIELD.
036000     MOVE 'EMPLOYER'           TO WS-FLD-LABEL.
036100     MOVE LNREQ-EMPLOYER       TO WS-FLD-VALUE.
036200     PERFORM 3105-PRINT-FIELD.
036300     MOVE 'DESIGNATION'        TO WS-FLD-LABEL.
036400     MOVE LNVAL-CD-DESIGNATION TO WS-FLD-VALUE.
036500     PERFORM 3105-PRINT-FIELD.
036600     MOVE 'DEPARTMENT'         TO WS-FLD-LABEL.
036700     MOVE LNVAL-CD-DEPARTMENT  TO WS-FLD-VALUE.
036800     PERFORM 3105-PRINT-FIELD.
036900     MOVE 'JOB SINCE (YEARS)'  TO WS-FLD-LABEL.
037000     MOVE LNREQ-JOB-SINCE-YEARS TO WS-YRS-EDIT.
037100     MOVE WS-YRS-EDIT           TO WS-FLD-VALUE.
037200     PERFORM 3105-PRINT-FIELD.
037300* 12/04/22 SPR CR1248 - PRINT THE CAPTURED EXPERIENCE TEXT, NOT
037320* JOB-SINCE-YEARS A SECOND TIME
037350     MOVE 'TOTAL EXPERIENCE'     TO WS-FLD-LABEL.
037400     MOVE LNVAL-CD-TOTAL-EXPERIENCE TO WS-FLD-VALUE.
037600     PERFORM 3105-PRINT-FIELD.
037700     MOVE 'OFFICE ADDRESS'     TO WS-FLD-LABEL.
037800     MOVE LNVAL-CD-OFFICE-ADDRESS TO WS-FLD-VALUE.
037900     PERFORM 3105-PRINT-FIELD.
038000     MOVE SPACES TO RPT-LINE.
038100     WRITE RPT-LINE.
038200
038300* ==============================================================
038400* 3105-PRINT-FIELD -- COMMON LABEL/VALUE LINE SUBROUTINE, USED BY
038500* EVERY SECTION BELOW.  LABEL IN COLUMNS 3-42, VALUE FROM COLUMN 45.
038600* ==============================================================
038700 3105-PRINT-FIELD.
038800     MOVE SPACES TO WS-PRINT-LINE.
038900     MOVE WS-FLD-LABEL TO WS-PRINT-LINE (3:40).
039000     MOVE WS-FLD-VALUE TO WS-PRINT-LINE (45:60).
039100     MOVE WS-PRINT-LINE TO RPT-LINE.
039200     WRITE RPT-LINE.
039300
039400* ==============================================================
039500* 3400-PRINT-SALARY-BREAKUP -- ONE DETAIL BLOCK PER SLIP, FIRST 3
039600* SLIPS ONLY; ANY SLIP BEYOND THE THIRD IS STILL READ SO THE FILE
039700* IS FULLY CONSUMED, BUT NOT PRINTED.  THEN THE INCOME SUMMARY
039800* CARRIED FORWARD FROM ELIGOUT.
039900* ==============================================================
040000 3400-PRINT-SALARY-BREAKUP.
040100     MOVE SPACES TO WS-PRINT-LINE.
040200     MOVE 'SALARY BREAKUP (LAST 3 MONTHS)' TO WS-PRINT-LINE (1:32).
040300     MOVE WS-PRINT-LINE TO RPT-LINE.
040400     WRITE RPT-LINE.
040500     MOVE 0 TO WS-SUB.
040600     PERFORM READ-SALARY-SLIP.
040700     PERFORM 3410-PRINT-ONE-SLIP UNTIL WS-SAL-EOF.
040800     MOVE SPACES TO WS-PRINT-LINE.
040900     MOVE 'INCOME CALCULATION SUMMARY' TO WS-PRINT-LINE (3:27).
041000     MOVE WS-PRINT-LINE TO RPT-LINE.
041100     WRITE RPT-LINE.
041200     MOVE 'FIXED COMPONENTS (100%)' TO WS-FLD-LABEL.
041300     MOVE LNELG-FIXED-INCOME   TO WS-AMT-VALUE.
041400     PERFORM 3115-EDIT-AMOUNT-2DEC.
041500     MOVE WS-AMT-EDIT          TO WS-FLD-VALUE.
041600     PERFORM 3105-PRINT-FIELD.
041700     MOVE 'VARIABLE COMPONENTS (50% OF 6-MO AVG)' TO WS-FLD-LABEL.
041800     MOVE LNELG-VARIABLE-INC-CONSIDRD TO WS-AMT-VALUE.
041900     PERFORM 3115-EDIT-AMOUNT-2DEC.
042000     MOVE WS-AMT-EDIT          TO WS-FLD-VALUE.
042100     PERFORM 3105-PRINT-FIELD.
042200     MOVE 'GROSS MONTHLY INCOME' TO WS-FLD-LABEL.
042300     MOVE LNELG-GROSS-MONTHLY-INCOME TO WS-AMT-VALUE.
042400     PERFORM 3115-EDIT-AMOUNT-2DEC.
042500     MOVE WS-AMT-EDIT          TO WS-FLD-VALUE.
042600     PERFORM 3105-PRINT-FIELD.
042700     MOVE SPACES TO RPT-LINE.
042800     WRITE RPT-LINE.
042900 3400-PRINT-SALARY-BREAKUP-EXIT.
043000     EXIT.
043100
043200 3410-PRINT-ONE-SLIP.
043300     ADD 1 TO WS-SUB.
043400     IF WS-SUB <= 3
043500         MOVE SPACES TO WS-PRINT-LINE
043600             MOVE 'MONTH: ' TO WS-PRINT-LINE (3:7)
043700             MOVE LNSAL-SLIP-MONTH TO WS-PRINT-LINE (10:15)
043800             MOVE WS-PRINT-LINE TO RPT-LINE
043900             WRITE RPT-LINE
044000             MOVE 'BASIC SALARY'           TO WS-AMT-LABEL
044100             MOVE LNSAL-BASIC              TO WS-AMT-VALUE
044200             PERFORM 3415-PRINT-AMOUNT-LINE
044300             MOVE 'HRA'                    TO WS-AMT-LABEL
044400             MOVE LNSAL-HRA                TO WS-AMT-VALUE
044500             PERFORM 3415-PRINT-AMOUNT-LINE
044600             MOVE 'CONVEYANCE ALLOWANCE'   TO WS-AMT-LABEL
044700             MOVE LNSAL-CONVEYANCE-ALLOW   TO WS-AMT-VALUE
044800             PERFORM 3415-PRINT-AMOUNT-LINE
044900             MOVE 'TRAVEL ALLOWANCE'       TO WS-AMT-LABEL
045000             MOVE LNSAL-TRAVEL-ALLOW       TO WS-AMT-VALUE
045100             PERFORM 3415-PRINT-AMOUNT-LINE
045200             MOVE 'MEDICAL ALLOWANCE'      TO WS-AMT-LABEL
045300             MOVE LNSAL-MEDICAL-ALLOW      TO WS-AMT-VALUE
045400             PERFORM 3415-PRINT-AMOUNT-LINE
045500             MOVE 'SPECIAL ALLOWANCE'      TO WS-AMT-LABEL
045600             MOVE LNSAL-SPECIAL-ALLOW      TO WS-AMT-VALUE
045700             PERFORM 3415-PRINT-AMOUNT-LINE
045800             MOVE 'LTA'                    TO WS-AMT-LABEL
045900             MOVE LNSAL-LTA                TO WS-AMT-VALUE
046000             PERFORM 3415-PRINT-AMOUNT-LINE
046100             MOVE 'CITY COMPENSATORY ALLOWANCE' TO WS-AMT-LABEL
046200             MOVE LNSAL-CITY-COMP-ALLOW    TO WS-AMT-VALUE
046300             PERFORM 3415-PRINT-AMOUNT-LINE
046400             MOVE 'EDUCATION ALLOWANCE'    TO WS-AMT-LABEL
046500             MOVE LNSAL-EDUCATION-ALLOW    TO WS-AMT-VALUE
046600             PERFORM 3415-PRINT-AMOUNT-LINE
046700             MOVE 'OTHER ALLOWANCES'       TO WS-AMT-LABEL
046800             MOVE LNSAL-OTHER-ALLOW        TO WS-AMT-VALUE
046900             PERFORM 3415-PRINT-AMOUNT-LINE
047000             MOVE 'INCENTIVE'              TO WS-AMT-LABEL
047100             MOVE LNSAL-INCENTIVE          TO WS-AMT-VALUE
047200             PERFORM 3415-PRINT-AMOUNT-LINE
047300             MOVE 'OVERTIME'               TO WS-AMT-LABEL
047400             MOVE LNSAL-OVERTIME           TO WS-AMT-VALUE
047500             PERFORM 3415-PRINT-AMOUNT-LINE
047600             MOVE 'BONUS'                  TO WS-AMT-LABEL
047700             MOVE LNSAL-BONUS              TO WS-AMT-VALUE
047800             PERFORM 3415-PRINT-AMOUNT-LINE
047900             MOVE 'COMMISSION'             TO WS-AMT-LABEL
048000             MOVE LNSAL-COMMISSION         TO WS-AMT-VALUE
048100             PERFORM 3415-PRINT-AMOUNT-LINE
048200             MOVE 'ARREARS'                TO WS-AMT-LABEL
048300             MOVE LNSAL-ARREARS            TO WS-AMT-VALUE
048400             PERFORM 3415-PRINT-AMOUNT-LINE
048500             MOVE 'GROSS SALARY'           TO WS-AMT-LABEL
048600             MOVE LNSAL-GROSS-SALARY       TO WS-AMT-VALUE
048700             PERFORM 3415-PRINT-AMOUNT-LINE
048800             MOVE 'PF'                     TO WS-AMT-LABEL
048900             MOVE LNSAL-PF                 TO WS-AMT-VALUE
049000             PERFORM 3415-PRINT-AMOUNT-LINE
049100             MOVE 'ESI'                    TO WS-AMT-LABEL
049200             MOVE LNSAL-ESI                TO WS-AMT-VALUE
049300             PERFORM 3415-PRINT-AMOUNT-LINE
049400             MOVE 'PROFESSIONAL TAX'       TO WS-AMT-LABEL
049500             MOVE LNSAL-PROF-TAX           TO WS-AMT-VALUE
049600             PERFORM 3415-PRINT-AMOUNT-LINE
049700             MOVE 'TDS'                    TO WS-AMT-LABEL
049800             MOVE LNSAL-TDS                TO WS-AMT-VALUE
049900             PERFORM 3415-PRINT-AMOUNT-LINE
050000             MOVE 'LOAN RECOVERY'          TO WS-AMT-LABEL
050100             MOVE LNSAL-LOAN-RECOVERY      TO WS-AMT-VALUE
050200             PERFORM 3415-PRINT-AMOUNT-LINE
050300             MOVE 'OTHER DEDUCTIONS'       TO WS-AMT-LABEL
050400             MOVE LNSAL-OTHER-DEDUCT       TO WS-AMT-VALUE
050500             PERFORM 3415-PRINT-AMOUNT-LINE
050600             MOVE 'TOTAL DEDUCTIONS'       TO WS-AMT-LABEL
050700             MOVE LNSAL-TOTAL-DEDUCTIONS   TO WS-AMT-VALUE
050800             PERFORM 3415-PRINT-AMOUNT-LINE
050900             MOVE 'NET SALARY'             TO WS-AMT-LABEL
051000             MOVE LNSAL-NET-SALARY         TO WS-AMT-VALUE
051100             PERFORM 3415-PRINT-AMOUNT-LINE
051200             MOVE SPACES TO RPT-LINE
051300             WRITE RPT-LINE.
051400     PERFORM READ-SALARY-SLIP.
051500
051600* ==============================================================
051700* 3115-EDIT-AMOUNT-2DEC -- COMMON TWO-DECIMAL, THOUSANDS-SEPARATED
051800* AMOUNT EDIT, USED BY EVERY SECTION EXCEPT THE WHOLE-RUPEE LINES.
051900* ==============================================================
052000 3115-EDIT-AMOUNT-2DEC.
052100     MOVE WS-AMT-VALUE TO WS-AMT-EDIT.
052200
052300* ==============================================================
052400* 3415-PRINT-AMOUNT-LINE -- ONE EARNING/DEDUCTION LINE, PRINTED
052500* ONLY WHEN THE AMOUNT IS NON-ZERO PER THE DESK REPORT LAYOUT MEMO
052600* (GROSS SALARY, TOTAL DEDUCTIONS AND NET SALARY ALWAYS PRINT).
052700* ==============================================================
052800 3415-PRINT-AMOUNT-LINE.
052900     IF WS-AMT-VALUE NOT = 0 OR WS-AMT-LABEL = 'GROSS SALARY' OR
053000         WS-AMT-LABEL = 'TOTAL DEDUCTIONS' OR WS-AMT-LABEL = 'NET SALARY'
053100         MOVE SPACES TO WS-PRINT-LINE
053200             MOVE WS-AMT-LABEL TO WS-PRINT-LINE (5:30)
053300             PERFORM 3115-EDIT-AMOUNT-2DEC
053400             MOVE WS-AMT-EDIT  TO WS-PRINT-LINE (45:13)
053500             MOVE WS-PRINT-LINE TO RPT-LINE
053600             WRITE RPT-LINE.
053700
053800* ==============================================================
053900* 3500-PRINT-ELIGIBILITY-SUMMARY -- REQUEST/POLICY/RATIO FIELDS,
054000* THE VERDICT LINE, THEN THE ISSUE AND WARNING TABLES CARRIED FROM
054100* ELIGOUT.
054200* ==============================================================
054300 3500-PRINT-ELIGIBILITY-SUMMARY.
054400     MOVE SPACES TO WS-PRINT-LINE.
054500     MOVE 'LOAN ELIGIBILITY SUMMARY' TO WS-PRINT-LINE (1:25).
054600     MOVE WS-PRINT-LINE TO RPT-LINE.
054700     WRITE RPT-LINE.
054800     MOVE 'REQUESTED LOAN AMOUNT' TO WS-FLD-LABEL.
054900     MOVE LNREQ-LOAN-AMOUNT    TO WS-AMT-VALUE.
055000     MOVE WS-AMT-VALUE         TO WS-AMT0-EDIT.
055100     MOVE WS-AMT0-EDIT         TO WS-FLD-VALUE.
055200     PERFORM 3105-PRINT-FIELD.
055300     MOVE 'APPROVED/AUTO TENURE (YEARS)' TO WS-FLD-LABEL.
055400     MOVE LNELG-APPROVED-TENURE-YEARS TO WS-YRS-EDIT.
055500     MOVE WS-YRS-EDIT          TO WS-FLD-VALUE.
055600     PERFORM 3105-PRINT-FIELD.
055700     MOVE 'INTEREST RATE (% P.A.)' TO WS-FLD-LABEL.
055800     MOVE LNREQ-INTEREST-RATE-PA TO WS-PCT-EDIT.
055900     MOVE WS-PCT-EDIT          TO WS-FLD-VALUE.
056000     PERFORM 3105-PRINT-FIELD.
056100     MOVE 'CURRENT AGE (YEARS)' TO WS-FLD-LABEL.
056200     MOVE LNELG-CURRENT-AGE    TO WS-YRS-EDIT.
056300     MOVE WS-YRS-EDIT          TO WS-FLD-VALUE.
056400     PERFORM 3105-PRINT-FIELD.
056500     MOVE 'MAXIMUM AGE LIMIT (YEARS)' TO WS-FLD-LABEL.
056600     MOVE LNPOL-MAX-AGE-SALARIED TO WS-YRS-EDIT.
056700     MOVE WS-YRS-EDIT          TO WS-FLD-VALUE.
056800     PERFORM 3105-PRINT-FIELD.
056900     MOVE 'REMAINING SERVICE (YEARS)' TO WS-FLD-LABEL.
057000     MOVE LNELG-REMAINING-SVC-YEARS TO WS-YRS-EDIT.
057100     MOVE WS-YRS-EDIT          TO WS-FLD-VALUE.
057200     PERFORM 3105-PRINT-FIELD.
057300     MOVE 'MAXIMUM TENURE ALLOWED (YEARS)' TO WS-FLD-LABEL.
057400     MOVE LNELG-MAX-TENURE-ALLOWED TO WS-YRS-EDIT.
057500     MOVE WS-YRS-EDIT          TO WS-FLD-VALUE.
057600     PERFORM 3105-PRINT-FIELD.
057700     MOVE 'CURRENT FOIR (BEFORE NEW LOAN) %' TO WS-FLD-LABEL.
057800     MOVE LNELG-CURRENT-FOIR-PCT TO WS-PCT-EDIT.
057900     MOVE WS-PCT-EDIT          TO WS-FLD-VALUE.
058000     PERFORM 3105-PRINT-FIELD.
058100     MOVE 'FOIR WITH REQUESTED LOAN %' TO WS-FLD-LABEL.
058200     MOVE LNELG-FOIR-WITH-REQ-LOAN TO WS-PCT-EDIT.
058300     MOVE WS-PCT-EDIT          TO WS-FLD-VALUE.
058400     PERFORM 3105-PRINT-FIELD.
058500     MOVE 'MAXIMUM FOIR ALLOWED %' TO WS-FLD-LABEL.
058600     MOVE LNPOL-FOIR-SALARIED-PCT TO WS-PCT-EDIT.
058700     MOVE WS-PCT-EDIT          TO WS-FLD-VALUE.
058800     PERFORM 3105-PRINT-FIELD.
058900     MOVE 'EMI FOR REQUESTED LOAN' TO WS-FLD-LABEL.
059000     MOVE LNELG-EMI-FOR-REQ-LOAN TO WS-AMT-VALUE.
059100     PERFORM 3115-EDIT-AMOUNT-2DEC.
059200     MOVE WS-AMT-EDIT          TO WS-FLD-VALUE.
059300     PERFORM 3105-PRINT-FIELD.
059400     MOVE 'MAXIMUM EMI CAPACITY' TO WS-FLD-LABEL.
059500     MOVE LNELG-MAX-EMI-ALLOWED TO WS-AMT-VALUE.
059600     PERFORM 3115-EDIT-AMOUNT-2DEC.
059700     MOVE WS-AMT-EDIT          TO WS-FLD-VALUE.
059800     PERFORM 3105-PRINT-FIELD.
059900     MOVE 'MAXIMUM LOAN BY INCOME' TO WS-FLD-LABEL.
060000     MOVE LNELG-MAX-LOAN-BY-INCOME TO WS-AMT-VALUE.
060100     PERFORM 3115-EDIT-AMOUNT-2DEC.
060200     MOVE WS-AMT-EDIT          TO WS-FLD-VALUE.
060300     PERFORM 3105-PRINT-FIELD.
060400     MOVE SPACES TO WS-PRINT-LINE.
060500     IF LNELG-IS-ELIGIBLE
060600         MOVE 'ELIGIBLE FOR LOAN' TO WS-PRINT-LINE (3:18)
060700             MOVE WS-PRINT-LINE TO RPT-LINE
060800             WRITE RPT-LINE
060900             MOVE SPACES TO WS-PRINT-LINE
061000             MOVE LNELG-APPROVED-LOAN-AMOUNT TO WS-AMT0-EDIT
061100             STRING 'APPROVED AMOUNT: RS ' DELIMITED BY SIZE
061200                    WS-AMT0-EDIT DELIMITED BY SIZE
061300                    INTO WS-PRINT-LINE (3:50)
061400     ELSE
061500         MOVE 'NOT ELIGIBLE AS PER CURRENT NORMS' TO WS-PRINT-LINE (3:35)
061600             MOVE WS-PRINT-LINE TO RPT-LINE
061700             WRITE RPT-LINE
061800             MOVE SPACES TO WS-PRINT-LINE
061900             MOVE LNELG-RECOMMENDED-LOAN-AMT TO WS-AMT0-EDIT
062000             STRING 'RECOMMENDED AMOUNT: RS ' DELIMITED BY SIZE
062100                    WS-AMT0-EDIT DELIMITED BY SIZE
062200                    INTO WS-PRINT-LINE (3:50).
062300     MOVE WS-PRINT-LINE TO RPT-LINE.
062400     WRITE RPT-LINE.
062500     MOVE SPACES TO RPT-LINE.
062600     WRITE RPT-LINE.
062700     IF LNELG-ISSUE-COUNT > 0
062800         MOVE SPACES TO WS-PRINT-LINE
062900             MOVE 'ISSUES:' TO WS-PRINT-LINE (3:7)
063000             MOVE WS-PRINT-LINE TO RPT-LINE
063100             WRITE RPT-LINE
063200             MOVE 1 TO WS-SUB
063300             PERFORM 3510-PRINT-ONE-ISSUE
063400                    VARYING WS-SUB FROM 1 BY 1 UNTIL
063500                    WS-SUB > LNELG-ISSUE-COUNT.
063600     IF LNELG-WARNING-COUNT > 0
063700         MOVE SPACES TO WS-PRINT-LINE
063800             MOVE 'WARNINGS:' TO WS-PRINT-LINE (3:10)
063900             MOVE WS-PRINT-LINE TO RPT-LINE
064000             WRITE RPT-LINE
064100             MOVE 1 TO WS-SUB
064200             PERFORM 3520-PRINT-ONE-WARNING
064300                    VARYING WS-SUB FROM 1 BY 1 UNTIL
064400                    WS-SUB > LNELG-WARNING-COUNT.
064500     MOVE SPACES TO RPT-LINE.
064600     WRITE RPT-LINE.
064700 3500-PRINT-ELIGIBILITY-SUMMARY-EXIT.
064800     EXIT.
064900
065000 3510-PRINT-ONE-ISSUE.
065100     MOVE SPACES TO WS-PRINT-LINE.
065200     MOVE LNELG-ISSUE-TEXT (WS-SUB) TO WS-PRINT-LINE (5:100).
065300     MOVE WS-PRINT-LINE TO RPT-LINE.
065400     WRITE RPT-LINE.
065500
065600 3520-PRINT-ONE-WARNING.
065700     MOVE SPACES TO WS-PRINT-LINE.
065800     MOVE LNELG-WARNING-TEXT (WS-SUB) TO WS-PRINT-LINE (5:100).
065900     MOVE WS-PRINT-LINE TO RPT-LINE.
066000     WRITE RPT-LINE.
066100
066200* ==============================================================
066300* 3600-PRINT-OBLIGATIONS-TABLE -- LENDER/TYPE/EMI/STATUS, ONE LINE
066400* PER OBLIGATION FROM THE LNELG-OBLIG-DETAIL CARRY TABLE, THEN THE
066500* TOTAL LINE.  TOTAL-EXIST-OBLIG IS LN1010'S OWN SUM OF THE ACTIVE
066600* (NON-EXCLUDED) EMIS -- NOT RE-ACCUMULATED HERE.
066700* ==============================================================
066800 3600-PRINT-OBLIGATIONS-TABLE.
066900     MOVE SPACES TO WS-PRINT-LINE.
067000     MOVE 'EXISTING OBLIGATIONS' TO WS-PRINT-LINE (1:21).
067100     MOVE WS-PRINT-LINE TO RPT-LINE.
067200     WRITE RPT-LINE.
067300     IF LNELG-OBLIG-COUNT = 0
067400         MOVE SPACES TO WS-PRINT-LINE
067500             MOVE 'NO EXISTING LOAN OBLIGATIONS IDENTIFIED'
067600                    TO WS-PRINT-LINE (3:41)
067700             MOVE WS-PRINT-LINE TO RPT-LINE
067800        WRITE RPT-LINE
067900     ELSE
068000         MOVE SPACES TO WS-PRINT-LINE
068100             MOVE 'LENDER/BANK' TO WS-PRINT-LINE (3:30)
068200             MOVE 'LOAN TYPE'   TO WS-PRINT-LINE (35:15)
068300             MOVE 'MONTHLY EMI' TO WS-PRINT-LINE (52:15)
068400             MOVE 'STATUS'      TO WS-PRINT-LINE (70:8)
068500             MOVE WS-PRINT-LINE TO RPT-LINE
068600        WRITE RPT-LINE
068700         MOVE 1 TO WS-SUB
068800             PERFORM 3610-PRINT-ONE-OBLIGATION
068900                    VARYING WS-SUB FROM 1 BY 1 UNTIL
069000                    WS-SUB > LNELG-OBLIG-COUNT.
069100     MOVE SPACES TO WS-PRINT-LINE.
069200     MOVE LNELG-TOTAL-EXIST-OBLIG TO WS-AMT-VALUE.
069300     PERFORM 3115-EDIT-AMOUNT-2DEC.
069400     MOVE WS-AMT-EDIT TO WS-PRINT-LINE (52:15).
069500     MOVE 'TOTAL' TO WS-PRINT-LINE (70:5).
069600     MOVE WS-PRINT-LINE TO RPT-LINE.
069700     WRITE RPT-LINE.
069800     MOVE SPACES TO WS-PRINT-LINE.
069900     MOVE 'TOTAL EXISTING OBLIGATIONS (CONSIDERED) Rs'
070000         TO WS-PRINT-LINE (3:45).
070100     MOVE WS-AMT-EDIT TO WS-PRINT-LINE (50:13).
070200     MOVE WS-PRINT-LINE TO RPT-LINE.
070300     WRITE RPT-LINE.
070400     MOVE SPACES TO RPT-LINE.
070500     WRITE RPT-LINE.
070600 3600-PRINT-OBLIGATIONS-TABLE-EXIT.
070700     EXIT.
070800
070900 3610-PRINT-ONE-OBLIGATION.
071000     MOVE SPACES TO WS-PRINT-LINE.
071100     MOVE LNELG-OD-LENDER (WS-SUB)    TO WS-PRINT-LINE (3:30).
071200     MOVE LNELG-OD-LOAN-TYPE (WS-SUB) TO WS-PRINT-LINE (35:15).
071300     MOVE LNELG-OD-EMI-AMOUNT (WS-SUB) TO WS-AMT-VALUE.
071400     PERFORM 3115-EDIT-AMOUNT-2DEC.
071500     MOVE WS-AMT-EDIT TO WS-PRINT-LINE (52:15).
071600     IF LNELG-OD-EXCLUDED-FLAG (WS-SUB) = 'Y'
071700         MOVE 'EXCLUDED' TO WS-PRINT-LINE (70:8)
071800     ELSE
071900         MOVE 'ACTIVE'   TO WS-PRINT-LINE (70:8).
072000     MOVE WS-PRINT-LINE TO RPT-LINE.
072100     WRITE RPT-LINE.
072200
072300* ==============================================================
072400* 3700-PRINT-PENDING-AND-QUERIES -- PENDING DOCUMENTS, PENDING FORM
072500* DETAILS, PROBABLE QUERIES, THEN THE CLOSING MASKING NOTE.  EACH
072600* NUMBERED LIST PRINTS THE ALL-CLEAR LINE WHEN ITS COUNT IS ZERO.
072700* ==============================================================
072800 3700-PRINT-PENDING-AND-QUERIES.
072900     MOVE SPACES TO WS-PRINT-LINE.
073000     MOVE 'PENDING DOCUMENTS' TO WS-PRINT-LINE (1:18).
073100     MOVE WS-PRINT-LINE TO RPT-LINE.
073200     WRITE RPT-LINE.
073300     IF LNVAL-PENDING-DOC-COUNT = 0
073400         MOVE SPACES TO WS-PRINT-LINE
073500             MOVE 'ALL MANDATORY DOCUMENTS UPLOADED'
073600                        TO WS-PRINT-LINE (3:33)
073700             MOVE WS-PRINT-LINE TO RPT-LINE
073800        WRITE RPT-LINE
073900     ELSE
074000         MOVE 0 TO WS-ITEM-NUM
074100             MOVE 1 TO WS-SUB
074200             PERFORM 3710-PRINT-ONE-PENDING-DOC
074300                    VARYING WS-SUB FROM 1 BY 1 UNTIL
074400                    WS-SUB > LNVAL-PENDING-DOC-COUNT.
074500     MOVE SPACES TO WS-PRINT-LINE.
074600     MOVE 'DOCUMENT COMPLETION' TO WS-PRINT-LINE (3:20).
074700     MOVE LNVAL-DOC-COMPLETION-PCT TO WS-PCT-EDIT.
074800     STRING WS-PCT-EDIT DELIMITED BY SIZE
074900         '%' DELIMITED BY SIZE
075000         INTO WS-PRINT-LINE (45:10).
075100     MOVE WS-PRINT-LINE TO RPT-LINE.
075200     WRITE RPT-LINE.
075300     MOVE SPACES TO RPT-LINE.
075400     WRITE RPT-LINE.
075500     MOVE SPACES TO WS-PRINT-LINE.
075600     MOVE 'PENDING FORM DETAILS' TO WS-PRINT-LINE (1:21).
075700     MOVE WS-PRINT-LINE TO RPT-LINE.
075800     WRITE RPT-LINE.
075900     IF LNVAL-PENDING-FLD-COUNT = 0
076000         MOVE SPACES TO WS-PRINT-LINE
076100             MOVE 'ALL FORM DETAILS COMPLETE' TO WS-PRINT-LINE (3:26)
076200             MOVE WS-PRINT-LINE TO RPT-LINE
076300        WRITE RPT-LINE
076400     ELSE
076500         MOVE 0 TO WS-ITEM-NUM
076600             MOVE 1 TO WS-SUB
076700             PERFORM 3720-PRINT-ONE-PENDING-FLD
076800                    VARYING WS-SUB FROM 1 BY 1 UNTIL
076900                    WS-SUB > LNVAL-PENDING-FLD-COUNT.
077000     MOVE SPACES TO WS-PRINT-LINE.
077100     MOVE 'FORM COMPLETION' TO WS-PRINT-LINE (3:16).
077200     MOVE LNVAL-FORM-COMPLETION-PCT TO WS-PCT-EDIT.
077300     STRING WS-PCT-EDIT DELIMITED BY SIZE
077400         '%' DELIMITED BY SIZE
077500         INTO WS-PRINT-LINE (45:10).
077600     MOVE WS-PRINT-LINE TO RPT-LINE.
077700     WRITE RPT-LINE.
077800     MOVE SPACES TO RPT-LINE.
077900     WRITE RPT-LINE.
078000     MOVE SPACES TO WS-PRINT-LINE.
078100     MOVE 'PROBABLE QUERIES' TO WS-PRINT-LINE (1:17).
078200     MOVE WS-PRINT-LINE TO RPT-LINE.
078300     WRITE RPT-LINE.
078400     IF LNQRY-QUERY-COUNT = 0
078500         MOVE SPACES TO WS-PRINT-LINE
078600             MOVE 'NO QUERIES IDENTIFIED. FILE APPEARS COMPLETE FOR'
078700                    TO WS-PRINT-LINE (3:51)
078800             MOVE WS-PRINT-LINE TO RPT-LINE
078900        WRITE RPT-LINE
079000         MOVE SPACES TO WS-PRINT-LINE
079100             MOVE 'PROCESSING.' TO WS-PRINT-LINE (3:11)
079200             MOVE WS-PRINT-LINE TO RPT-LINE
079300        WRITE RPT-LINE
079400     ELSE
079500         MOVE 0 TO WS-ITEM-NUM
079600             MOVE 1 TO WS-SUB
079700             PERFORM 3730-PRINT-ONE-QUERY
079800                    VARYING WS-SUB FROM 1 BY 1 UNTIL
079900                    WS-SUB > LNQRY-QUERY-COUNT.
080000     MOVE SPACES TO RPT-LINE.
080100     WRITE RPT-LINE.
080200     MOVE SPACES TO WS-PRINT-LINE.
080300     MOVE 'NOTE - PAN AND AADHAR NUMBERS ABOVE ARE MASKED, LAST'
080400         TO WS-PRINT-LINE (1:55).
080500     MOVE WS-PRINT-LINE TO RPT-LINE.
080600     WRITE RPT-LINE.
080700     MOVE SPACES TO WS-PRINT-LINE.
080800     MOVE 'DIGITS/CHARACTERS ONLY.  VERIFY ALL FIGURES AGAINST THE'
080900         TO WS-PRINT-LINE (1:58).
081000     MOVE WS-PRINT-LINE TO RPT-LINE.
081100     WRITE RPT-LINE.
081200     MOVE SPACES TO WS-PRINT-LINE.
081300     MOVE 'ORIGINAL DOCUMENTS ON FILE BEFORE DISBURSEMENT.'
081400         TO WS-PRINT-LINE (1:49).
081500     MOVE WS-PRINT-LINE TO RPT-LINE.
081600     WRITE RPT-LINE.
081700 3700-PRINT-PENDING-AND-QUERIES-EXIT.
081800     EXIT.
081900
082000 3710-PRINT-ONE-PENDING-DOC.
082100     ADD 1 TO WS-ITEM-NUM.
082200     MOVE WS-ITEM-NUM TO WS-ITEM-NUM-X.
082300     MOVE SPACES TO WS-PRINT-LINE.
082400     STRING WS-ITEM-NUM-X DELIMITED BY SIZE
082500         '. ' DELIMITED BY SIZE
082600         LNVAL-PD-TEXT (WS-SUB) DELIMITED BY '  '
082700         INTO WS-PRINT-LINE (3:90).
082800     MOVE WS-PRINT-LINE TO RPT-LINE.
082900     WRITE RPT-LINE.
083000
083100 3720-PRINT-ONE-PENDING-FLD.
083200     ADD 1 TO WS-ITEM-NUM.
083300     MOVE WS-ITEM-NUM TO WS-ITEM-NUM-X.
083400     MOVE SPACES TO WS-PRINT-LINE.
083500     STRING WS-ITEM-NUM-X DELIMITED BY SIZE
083600         '. ' DELIMITED BY SIZE
083700         LNVAL-PF-NAME (WS-SUB) DELIMITED BY '  '
083800         INTO WS-PRINT-LINE (3:50).
083900     MOVE WS-PRINT-LINE TO RPT-LINE.
084000     WRITE RPT-LINE.
084100
084200 3730-PRINT-ONE-QUERY.
084300     ADD 1 TO WS-ITEM-NUM.
084400     MOVE WS-ITEM-NUM TO WS-ITEM-NUM-X.
084500     MOVE SPACES TO WS-PRINT-LINE.
084600     STRING WS-ITEM-NUM-X DELIMITED BY SIZE
084700         '. ' DELIMITED BY SIZE
084800         LNQRY-Q-TEXT (WS-SUB) DELIMITED BY '  '
084900         INTO WS-PRINT-LINE (3:110).
085000     MOVE WS-PRINT-LINE TO RPT-LINE.
085100     WRITE RPT-LINE.
