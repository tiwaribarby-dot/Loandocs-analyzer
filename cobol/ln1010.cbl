000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LN1010.
000300 AUTHOR.        JKM.
000400 INSTALLATION.  MBCNTR2503 LOAN SERVICING - UNDERWRITING DESK.
000500 DATE-WRITTEN.  03/05/14.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - UNDERWRITING DATA.
000800*********************************************************************
000900* LN1010  --  LOAN APPLICATION ELIGIBILITY CALCULATOR
001000* STEP 1 OF THE LOAN APPLICATION ANALYSIS BATCH.  READS THE
001100* POLICY/RUN-CONTROL RECORD, THE LOANREQ APPLICATION RECORD,
001200* THE SALSLIPS SALARY-SLIP RECORDS AND THE EMIS OBLIGATION
001300* RECORDS FOR ONE APPLICATION, DERIVES AGE AND TENURE, COMPUTES
001400* QUALIFYING INCOME, FOIR AND AMORTIZATION, APPLIES THE
001500* ELIGIBILITY DECISION RULES AND WRITES THE ELIGOUT WORK FILE
001600* FOR LN1030 (QUERY GENERATOR) AND LN1040 (REPORT BUILDER).
001700*
001800* CHANGE LOG
001900* ----------
002000* 03/05/14  JKM  CR1042  ORIGINAL PROGRAM, CARVED OUT OF THE OLD
002100*                        ONE-STEP DESK-CALCULATOR WORKSHEET
002200* 03/06/02  JKM  CR1042  ADDED AUTO-TENURE DERIVATION FROM AGE
002300* 03/07/21  RVA  CR1051  CORRECTED VARIABLE-INCOME DIVISOR TO
002400*                        ALWAYS DIVIDE BY 6 MONTHS, NOT SLIP COUNT
002500* 04/01/09  RVA  CR1058  FIXED MAX-EMI-ALLOWED FLOOR AT ZERO
002600* 04/11/30  TMH  CR1066  ADDED WARNING FOR HIGH CURRENT FOIR
002700* 05/02/15  TMH  CR1071  ADDED WARNING FOR BELOW-THRESHOLD INCOME
002800* 05/11/30  SPR  CR1155  OBLIGATION DETAIL NOW CARRIED TO ELIGOUT
002900*                        FOR THE QUERY GENERATOR AND REPORT BUILDER
003000* 06/08/03  SPR  CR1162  ROUNDED ALL MONEY COMPUTATIONS HALF-UP
003100* 98/12/11  DJK  Y2K     RUN-DATE AND DOB NOW CARRY 4-DIGIT CCYY
003200*                        THROUGHOUT -- NO WINDOWING, NO 2-DIGIT YR
003300* 07/02/19  SPR  CR1190  DECISION LADDER REWORKED TO MATCH REVISED
003400*                        FOIR-WITH-LOAN / AGE / TENURE TEST ORDER
003500* 09/04/06  TMH  CR1204  ADDED RECOMMENDED-LOAN-AMOUNT ON FOIR FAIL
003600* 11/10/14  SPR  CR1233  ZERO-RATE AMORTIZATION EDGE CASE ADDED
003700*                        PER AUDIT FINDING ON TEASER-RATE PRODUCT
003800* 14/03/27  TMH  CR1260  MAX AGE COMPARE CHANGED TO .GE. PER DESK
003900*                        PROCEDURE MEMO 14-06
004000*********************************************************************
004100
004200 ENVIRONMENT DIVISION.
004300*
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     CONSOLE IS CRT.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900* POLICY / RUN-CONTROL PARAMETER FILE
005000     SELECT LNPOL-FILE   ASSIGN TO DYNAMIC LNPOL-PATH
005100         ORGANIZATION LINE SEQUENTIAL.
005200* LOAN REQUEST + APPLICANT FILE
005300     SELECT LNREQ-FILE   ASSIGN TO DYNAMIC LNREQ-PATH
005400         ORGANIZATION LINE SEQUENTIAL.
005500* MONTHLY SALARY SLIPS, 0 TO 3+ PER APPLICATION
005600     SELECT LNSAL-FILE   ASSIGN TO DYNAMIC LNSAL-PATH
005700         ORGANIZATION LINE SEQUENTIAL.
005800* EXISTING LOAN OBLIGATIONS, 0 TO N PER APPLICATION
005900     SELECT LNEMI-FILE   ASSIGN TO DYNAMIC LNEMI-PATH
006000         ORGANIZATION LINE SEQUENTIAL.
006100* ELIGIBILITY RESULT -- INTERMEDIATE WORK FILE TO LN1030/LN1040
006200     SELECT ELIGOUT-FILE ASSIGN TO DYNAMIC ELIGOUT-PATH
006300         ORGANIZATION RECORD SEQUENTIAL.
006400
006500 DATA DIVISION.
006600*
006700 FILE SECTION.
006800*
006900 FD  LNPOL-FILE
007000         RECORD CONTAINS 102 CHARACTERS
007100         LABEL RECORDS ARE STANDARD
007200         DATA RECORD IS LNPOL-BUFFER.
007300 01  LNPOL-BUFFER                  PIC X(102).
007400*
007500 FD  LNREQ-FILE
007600         RECORD CONTAINS 377 CHARACTERS
007700         LABEL RECORDS ARE STANDARD
007800         DATA RECORD IS LNREQ-BUFFER.
007900 01  LNREQ-BUFFER                  PIC X(377).
008000*
008100 FD  LNSAL-FILE
008200         RECORD CONTAINS 309 CHARACTERS
008300         LABEL RECORDS ARE STANDARD
008400         DATA RECORD IS LNSAL-BUFFER.
008500 01  LNSAL-BUFFER                  PIC X(309).
008600*
008700 FD  LNEMI-FILE
008800         RECORD CONTAINS 90 CHARACTERS
008900         LABEL RECORDS ARE STANDARD
009000         DATA RECORD IS LNEMI-BUFFER.
009100 01  LNEMI-BUFFER                  PIC X(90).
009200*
009300 FD  ELIGOUT-FILE
009400         LABEL RECORDS ARE STANDARD
009500         DATA RECORD IS LNELG-RECORD.
009600 COPY 'lnelg.dd.cbl'.
009700
009800 WORKING-STORAGE SECTION.
009900*
010000* RECORD AREAS FOR THE FOUR INPUT FILES, COPIED FROM THE SAME
010100* .DD.CBL MEMBERS SHARED WITH LN1020, LN1030 AND LN1040.
010200 COPY 'lnpol.dd.cbl'.
010300 COPY 'lnreq.dd.cbl'.
010400 COPY 'lnsal.dd.cbl'.
010500 COPY 'lnemi.dd.cbl'.
010600*
010700*********************************************************************
010800* PROGRAM SWITCHES, SUBSCRIPTS AND COUNTERS
010900*********************************************************************
011000 01  WS-SWITCHES.
011100     05  WS-POL-EOF-SW            PIC X(1)  VALUE 'N'.
011200         88  WS-POL-EOF               VALUE 'Y'.
011300     05  WS-SAL-EOF-SW            PIC X(1)  VALUE 'N'.
011400         88  WS-SAL-EOF               VALUE 'Y'.
011500     05  WS-EMI-EOF-SW            PIC X(1)  VALUE 'N'.
011600         88  WS-EMI-EOF               VALUE 'Y'.
011700     05  WS-AGE-KNOWN-SW          PIC X(1)  VALUE 'Y'.
011800         88  WS-AGE-IS-KNOWN          VALUE 'Y'.
011900 01  WS-SLIP-COUNT                PIC S9(3) COMP  VALUE 0.
012000 01  WS-EMI-COUNT                 PIC S9(3) COMP  VALUE 0.
012100 77  WS-SLIP-SUB                  PIC S9(4) COMP.
012200 77  WS-EMI-SUB                   PIC S9(4) COMP.
012300 77  WS-ISS-SUB                   PIC S9(4) COMP.
012400 77  WS-WRN-SUB                   PIC S9(4) COMP.
012500 01  WS-COMMAND-LINE              PIC X(100).
012600 01  WS-FILE-NAMES.
012700     05  WS-POL-NAME              PIC X(20).
012800     05  WS-REQ-NAME              PIC X(20).
012900     05  WS-SAL-NAME              PIC X(20).
013000     05  WS-EMI-NAME              PIC X(20).
013100     05  WS-OUT-NAME              PIC X(20).
013200 01  LNPOL-PATH                   PIC X(20).
013300 01  LNREQ-PATH                   PIC X(20).
013400 01  LNSAL-PATH                   PIC X(20).
013500 01  LNEMI-PATH                   PIC X(20).
013600 01  ELIGOUT-PATH                 PIC X(20).
013700
013800* PIC-X/PIC-9 ALTERNATE VIEW OF THE DATE-OF-BIRTH SPLIT -- USED
013900* TO TEST WHETHER THE INCOMING DOB DIGITS ARE ALL-NUMERIC BEFORE
014000* THE AGE MATH BELOW TRUSTS THEM.
014100 01  WS-DOB-NUMERIC-AREA.
014200     05  WS-DOB-DD-N              PIC 9(2).
014300     05  WS-DOB-MM-N              PIC 9(2).
014400     05  WS-DOB-CCYY-N            PIC 9(4).
014500 01  WS-DOB-NUMERIC-X REDEFINES WS-DOB-NUMERIC-AREA.
014600     05  WS-DOB-ALL-8             PIC X(8).
014700
014800* RATE-AREA DIGIT SPLIT -- USED ON THE CONSOLE TRACE LINE WHEN
014900* THE POLICY DESK IS VERIFYING A TEASER (ZERO OR NEAR-ZERO) RATE.
015000 01  WS-RATE-WORK.
015100     05  WS-RATE-WHOLE            PIC 9(2).
015200     05  WS-RATE-FRAC             PIC 9(2).
015300 01  WS-RATE-WORK-R REDEFINES WS-RATE-WORK.
015400     05  WS-RATE-4                PIC X(4).
015500
015600* TENURE-MONTHS DISPLAY VIEW FOR THE CONSOLE TRACE LINE
015700 01  WS-TENURE-MONTHS             PIC S9(5) COMP.
015800 01  WS-TENURE-MONTHS-DISP        PIC 9(5)       VALUE 0.
015900 01  WS-TENURE-MONTHS-X REDEFINES WS-TENURE-MONTHS-DISP
016000         PIC X(5).
016100
016200*********************************************************************
016300* AMORTIZATION AND RATIO WORK FIELDS
016400*********************************************************************
016500 01  WS-MONTHLY-RATE               PIC S9V9(6)    COMP-3 VALUE 0.
016600 01  WS-GROWTH-FACTOR              PIC S9(9)V9(6) COMP-3 VALUE 0.
016700 01  WS-FIXED-TOTAL                PIC S9(11)V99  COMP-3 VALUE 0.
016800 01  WS-VARIABLE-TOTAL             PIC S9(11)V99  COMP-3 VALUE 0.
016900 01  WS-OBLIG-TOTAL                PIC S9(9)V99   COMP-3 VALUE 0.
017000 01  WS-REM-SERVICE-YEARS          PIC S9(3)      COMP   VALUE 0.
017100 01  WS-AGE-YEARS                  PIC S9(3)      COMP   VALUE 0.
017200 01  WS-REQ-TENURE-YEARS           PIC S9(3)      COMP   VALUE 0.
017300
017400 PROCEDURE DIVISION.
017500*
017600 0100-MAIN-LINE.
017700     DISPLAY SPACES UPON CRT.
017800     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
017900     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
018000         INTO WS-POL-NAME WS-REQ-NAME WS-SAL-NAME WS-EMI-NAME
018100              WS-OUT-NAME.
018200     DISPLAY '* * * * * B E G I N   L N 1 0 1 0 . C B L'
018300         UPON CRT AT 1401.
018400     IF WS-POL-NAME = SPACES OR WS-REQ-NAME = SPACES
018500        DISPLAY '!!!! MISSING FILE NAMES ON COMMAND LINE !!!!'
018600         UPON CRT AT 2301
018700        STOP RUN.
018800     MOVE WS-POL-NAME TO LNPOL-PATH.
018900     MOVE WS-REQ-NAME TO LNREQ-PATH.
019000     MOVE WS-SAL-NAME TO LNSAL-PATH.
019100     MOVE WS-EMI-NAME TO LNEMI-PATH.
019200     MOVE WS-OUT-NAME TO ELIGOUT-PATH.
019300     OPEN INPUT  LNPOL-FILE LNREQ-FILE LNSAL-FILE LNEMI-FILE.
019400     OPEN OUTPUT ELIGOUT-FILE.
019500     PERFORM READ-POLICY-RECORD.
019600     PERFORM READ-REQUEST-RECORD.
019700     PERFORM 2000-PROCESS-APPLICATION THRU 2000-PROCESS-APPLICATION-EXIT.
019800     CLOSE LNPOL-FILE LNREQ-FILE LNSAL-FILE LNEMI-FILE ELIGOUT-FILE.
019900     DISPLAY 'L N 1 0 1 0   C O M P L E T E' UPON CRT AT 2401.
020000     STOP RUN.
020100
020200 READ-POLICY-RECORD.
020300     READ LNPOL-FILE INTO LNPOL-RECORD
020400         AT END MOVE 'Y' TO WS-POL-EOF-SW.
020500
020600 READ-REQUEST-RECORD.
020700     READ LNREQ-FILE INTO LNREQ-RECORD
020800         AT END DISPLAY 'NO LOANREQ RECORD -- ABORTING' UPON CRT AT 2301
020900                STOP RUN.
021000
021100 READ-SALARY-SLIP.
021200     READ LNSAL-FILE INTO LNSAL-RECORD
021300         AT END MOVE 'Y' TO WS-SAL-EOF-SW.
021400
021500 READ-OBLIGATION.
021600     READ LNEMI-FILE INTO LNEMI-RECORD
021700         AT END MOVE 'Y' TO WS-EMI-EOF-SW.
021800
021900* ==============================================================
022000* 2000-PROCESS-APPLICATION -- ONE APPLICATION PER RUN, NO CONTROL
022100* BREAK.  PERFORMED ONCE FROM 0100-MAIN-LINE.
022200* ==============================================================
022300 2000-PROCESS-APPLICATION.
022400     MOVE SPACES TO LNELG-RECORD.
022500     MOVE 0 TO LNELG-ISSUE-COUNT LNELG-WARNING-COUNT
022600         LNELG-OBLIG-COUNT.
022700     PERFORM 2100-DERIVE-AGE.
022800     PERFORM 2200-DERIVE-TENURE.
022900     PERFORM 2300-ACCUMULATE-INCOME THRU 2300-ACCUMULATE-INCOME-EXIT.
023000     PERFORM 2350-COMPUTE-QUALIFYING-INCOME.
023100     PERFORM 2400-ACCUMULATE-EMIS THRU 2400-ACCUMULATE-EMIS-EXIT.
023200     PERFORM 2500-COMPUTE-FOIR-RATIOS.
023300     PERFORM 2600-COMPUTE-AMORTIZATION.
023400     PERFORM 2700-APPLY-DECISION-RULES.
023500     PERFORM 2900-WRITE-ELIGIBILITY-RESULT.
023600 2000-PROCESS-APPLICATION-EXIT.
023700     EXIT.
023800
023900* ==============================================================
024000* 2100-DERIVE-AGE -- CURRENT-AGE WINS IF SUPPLIED AND NUMERIC,
024100* OTHERWISE COMPUTE COMPLETED YEARS FROM DOB AND THE RUN DATE.
024200* IF NEITHER IS USABLE, LOG AN ISSUE AND DEFAULT TO AGE 30.
024300* ==============================================================
024400 2100-DERIVE-AGE.
024500     MOVE 'Y' TO WS-AGE-KNOWN-SW.
024600     IF LNREQ-CURRENT-AGE NUMERIC AND LNREQ-CURRENT-AGE > 0
024700        MOVE LNREQ-CURRENT-AGE TO WS-AGE-YEARS
024800     ELSE
024900        PERFORM 2110-DERIVE-AGE-FROM-DOB.
025000
025100 2110-DERIVE-AGE-FROM-DOB.
025200     IF LNREQ-DOB-DD NUMERIC AND LNREQ-DOB-MM NUMERIC
025300         AND LNREQ-DOB-CCYY NUMERIC AND LNREQ-DOB-CCYY > 0
025400        MOVE LNREQ-DOB-DD   TO WS-DOB-DD-N
025500        MOVE LNREQ-DOB-MM   TO WS-DOB-MM-N
025600        MOVE LNREQ-DOB-CCYY TO WS-DOB-CCYY-N
025700        SUBTRACT WS-DOB-CCYY-N FROM LNREQ-RUN-CCYY
025800         GIVING WS-AGE-YEARS
025900        IF LNREQ-RUN-MM < WS-DOB-MM-N
026000           SUBTRACT 1 FROM WS-AGE-YEARS
026100        ELSE
026200           IF LNREQ-RUN-MM = WS-DOB-MM-N AND
026300                    LNREQ-RUN-DD < WS-DOB-DD-N
026400              SUBTRACT 1 FROM WS-AGE-YEARS
026500     ELSE
026600        MOVE 'N' TO WS-AGE-KNOWN-SW
026700        MOVE 30 TO WS-AGE-YEARS
026800        ADD 1 TO LNELG-ISSUE-COUNT
026900        MOVE 'Unable to determine applicant age'
027000         TO LNELG-ISSUE-TEXT (LNELG-ISSUE-COUNT).
027100
027200* ==============================================================
027300* 2200-DERIVE-TENURE -- REMAINING SERVICE YEARS, MAX TENURE AND
027400* THE APPROVED TENURE.  ZERO REQUESTED TENURE MEANS AUTO-DERIVE.
027500* ==============================================================
027600 2200-DERIVE-TENURE.
027700     COMPUTE WS-REM-SERVICE-YEARS =
027800         LNPOL-MAX-AGE-SALARIED - WS-AGE-YEARS.
027900     IF WS-REM-SERVICE-YEARS < 0
028000        MOVE 0 TO WS-REM-SERVICE-YEARS.
028100     IF LNPOL-MAX-TENURE-YEARS < WS-REM-SERVICE-YEARS
028200        MOVE LNPOL-MAX-TENURE-YEARS   TO LNELG-MAX-TENURE-ALLOWED
028300     ELSE
028400        MOVE WS-REM-SERVICE-YEARS     TO LNELG-MAX-TENURE-ALLOWED.
028500     MOVE LNREQ-TENURE-YEARS TO WS-REQ-TENURE-YEARS.
028600     IF WS-REQ-TENURE-YEARS = 0
028700        IF WS-AGE-IS-KNOWN
028800           MOVE LNELG-MAX-TENURE-ALLOWED TO LNELG-APPROVED-TENURE-YEARS
028900        ELSE
029000           MOVE LNPOL-MAX-TENURE-YEARS   TO LNELG-APPROVED-TENURE-YEARS
029100     ELSE
029200        IF WS-REQ-TENURE-YEARS > LNELG-MAX-TENURE-ALLOWED
029300           MOVE LNELG-MAX-TENURE-ALLOWED TO LNELG-APPROVED-TENURE-YEARS
029400           ADD 1 TO LNELG-ISSUE-COUNT
029500           MOVE 'Requested tenure exceeds maximum allowed'
029600         TO LNELG-ISSUE-TEXT (LNELG-ISSUE-COUNT)
029700        ELSE
029800           MOVE WS-REQ-TENURE-YEARS      TO LNELG-APPROVED-TENURE-YEARS.
029900     IF WS-AGE-YEARS >= LNPOL-MAX-AGE-SALARIED
030000        ADD 1 TO LNELG-ISSUE-COUNT
030100        MOVE 'Applicant age exceeds maximum age limit'
030200         TO LNELG-ISSUE-TEXT (LNELG-ISSUE-COUNT).
030300     MOVE WS-AGE-YEARS             TO LNELG-CURRENT-AGE.
030400     MOVE WS-REM-SERVICE-YEARS     TO LNELG-REMAINING-SVC-YEARS.
030500
030600* ==============================================================
030700* 2300-ACCUMULATE-INCOME -- SUMS THE 10 FIXED AND 5 VARIABLE
030800* COMPONENTS OVER EVERY SALARY SLIP ON THE SALSLIPS FILE.
030900* ==============================================================
031000 2300-ACCUMULATE-INCOME.
031100     MOVE 0 TO WS-FIXED-TOTAL WS-VARIABLE-TOTAL.
031200     PERFORM READ-SALARY-SLIP.
031300     PERFORM 2310-ADD-ONE-SLIP UNTIL WS-SAL-EOF.
031400 2300-ACCUMULATE-INCOME-EXIT.
031500     EXIT.
031600
031700 2310-ADD-ONE-SLIP.
031800     ADD 1 TO WS-SLIP-COUNT.
031900     ADD LNSAL-BASIC LNSAL-HRA LNSAL-CONVEYANCE-ALLOW LNSAL-TRAVEL-ALLOW
032000         LNSAL-MEDICAL-ALLOW LNSAL-SPECIAL-ALLOW LNSAL-LTA
032100         LNSAL-CITY-COMP-ALLOW LNSAL-EDUCATION-ALLOW LNSAL-OTHER-ALLOW
032200         TO WS-FIXED-TOTAL.
032300     ADD LNSAL-INCENTIVE LNSAL-OVERTIME LNSAL-BONUS LNSAL-COMMISSION
032400         LNSAL-ARREARS TO WS-VARIABLE-TOTAL.
032500     PERFORM READ-SALARY-SLIP.
032600
032700* ==============================================================
032800* 2350-COMPUTE-QUALIFYING-INCOME -- FIXED-INCOME IS THE SLIP
032900* AVERAGE; VARIABLE-INCOME-CONSIDERED ALWAYS DIVIDES BY 6 MONTHS
033000* (CR1051), NOT BY THE NUMBER OF SLIPS ON FILE.
033100* ==============================================================
033200 2350-COMPUTE-QUALIFYING-INCOME.
033300     IF WS-SLIP-COUNT = 0
033400        MOVE 0 TO LNELG-FIXED-INCOME LNELG-VARIABLE-INC-CONSIDRD
033500         LNELG-GROSS-MONTHLY-INCOME
033600     ELSE
033700        COMPUTE LNELG-FIXED-INCOME ROUNDED =
033800         WS-FIXED-TOTAL / WS-SLIP-COUNT
033900        COMPUTE LNELG-VARIABLE-INC-CONSIDRD ROUNDED =
034000         (WS-VARIABLE-TOTAL / 6) * 0.5
034100        COMPUTE LNELG-GROSS-MONTHLY-INCOME ROUNDED =
034200         LNELG-FIXED-INCOME + LNELG-VARIABLE-INC-CONSIDRD.
034300
034400* ==============================================================
034500* 2400-ACCUMULATE-EMIS -- TOTALS NON-EXCLUDED EMIS AND CARRIES A
034600* DETAIL LINE PER OBLIGATION FORWARD TO ELIGOUT FOR LN1030/LN1040.
034700* ==============================================================
034800 2400-ACCUMULATE-EMIS.
034900     MOVE 0 TO WS-OBLIG-TOTAL.
035000     PERFORM READ-OBLIGATION.
035100     PERFORM 2410-ADD-ONE-OBLIGATION UNTIL WS-EMI-EOF.
035200     MOVE WS-EMI-COUNT TO LNELG-OBLIG-COUNT.
035300 2400-ACCUMULATE-EMIS-EXIT.
035400     EXIT.
035500
035600 2410-ADD-ONE-OBLIGATION.
035700     ADD 1 TO WS-EMI-COUNT.
035800     IF WS-EMI-COUNT <= 20
035900        MOVE LNEMI-LENDER        TO LNELG-OD-LENDER (WS-EMI-COUNT)
036000        MOVE LNEMI-EMI-AMOUNT    TO LNELG-OD-EMI-AMOUNT (WS-EMI-COUNT)
036100        MOVE LNEMI-LOAN-TYPE     TO LNELG-OD-LOAN-TYPE (WS-EMI-COUNT)
036200        MOVE LNEMI-EXCLUDED-FLAG TO LNELG-OD-EXCLUDED-FLAG (WS-EMI-COUNT)
036300        MOVE LNEMI-HAS-LOAN-DOCUMENT
036400         TO LNELG-OD-HAS-DOCUMENT (WS-EMI-COUNT).
036500     IF NOT LNEMI-IS-EXCLUDED
036600        ADD LNEMI-EMI-AMOUNT TO WS-OBLIG-TOTAL.
036700     PERFORM READ-OBLIGATION.
036800
036900* ==============================================================
037000* 2500-COMPUTE-FOIR-RATIOS -- CURRENT FOIR AND MAX-EMI-ALLOWED.
037100* FOIR IS ZERO WHEN INCOME IS ZERO; MAX-EMI-ALLOWED NEVER GOES
037200* NEGATIVE (CR1058).
037300* ==============================================================
037400 2500-COMPUTE-FOIR-RATIOS.
037500     MOVE WS-OBLIG-TOTAL TO LNELG-TOTAL-EXIST-OBLIG.
037600     IF LNELG-GROSS-MONTHLY-INCOME = 0
037700        MOVE 0 TO LNELG-CURRENT-FOIR-PCT
037800     ELSE
037900        COMPUTE LNELG-CURRENT-FOIR-PCT ROUNDED =
038000         (WS-OBLIG-TOTAL / LNELG-GROSS-MONTHLY-INCOME) * 100.
038100     COMPUTE LNELG-MAX-EMI-ALLOWED ROUNDED =
038200         (LNELG-GROSS-MONTHLY-INCOME * LNPOL-FOIR-SALARIED-PCT / 100)
038300         - WS-OBLIG-TOTAL.
038400     IF LNELG-MAX-EMI-ALLOWED < 0
038500        MOVE 0 TO LNELG-MAX-EMI-ALLOWED.
038600
038700* ==============================================================
038800* 2600-COMPUTE-AMORTIZATION -- STANDARD REDUCING-BALANCE EMI AND
038900* ITS INVERSE (MAX LOAN SUPPORTABLE BY MAX-EMI-ALLOWED).  ZERO
039000* RATE IS A STRAIGHT-LINE SPECIAL CASE (CR1233).
039100* ==============================================================
039200 2600-COMPUTE-AMORTIZATION.
039300     COMPUTE WS-TENURE-MONTHS = LNELG-APPROVED-TENURE-YEARS * 12.
039400     MOVE WS-TENURE-MONTHS TO WS-TENURE-MONTHS-DISP.
039500     IF WS-TENURE-MONTHS = 0
039600        MOVE 0 TO LNELG-EMI-FOR-REQ-LOAN LNELG-MAX-LOAN-BY-INCOME
039700     ELSE
039800        COMPUTE WS-MONTHLY-RATE ROUNDED =
039900         LNREQ-INTEREST-RATE-PA / 1200
040000        MOVE LNREQ-INTEREST-RATE-PA TO WS-RATE-WHOLE
040100        PERFORM 2610-COMPUTE-REQUESTED-EMI
040200        PERFORM 2620-COMPUTE-MAX-LOAN-BY-INCOME.
040300
040400 2610-COMPUTE-REQUESTED-EMI.
040500     IF WS-MONTHLY-RATE = 0
040600        COMPUTE LNELG-EMI-FOR-REQ-LOAN ROUNDED =
040700         LNREQ-LOAN-AMOUNT / WS-TENURE-MONTHS
040800     ELSE
040900        COMPUTE WS-GROWTH-FACTOR ROUNDED =
041000         (1 + WS-MONTHLY-RATE) ** WS-TENURE-MONTHS
041100        COMPUTE LNELG-EMI-FOR-REQ-LOAN ROUNDED =
041200         (LNREQ-LOAN-AMOUNT * WS-MONTHLY-RATE * WS-GROWTH-FACTOR) /
041300         (WS-GROWTH-FACTOR - 1).
041400     COMPUTE LNELG-FOIR-WITH-REQ-LOAN ROUNDED =
041500         ((WS-OBLIG-TOTAL + LNELG-EMI-FOR-REQ-LOAN) /
041600         LNELG-GROSS-MONTHLY-INCOME) * 100.
041700     IF LNELG-GROSS-MONTHLY-INCOME = 0
041800        MOVE 0 TO LNELG-FOIR-WITH-REQ-LOAN.
041900
042000 2620-COMPUTE-MAX-LOAN-BY-INCOME.
042100     IF WS-MONTHLY-RATE = 0
042200        COMPUTE LNELG-MAX-LOAN-BY-INCOME ROUNDED =
042300         LNELG-MAX-EMI-ALLOWED * WS-TENURE-MONTHS
042400     ELSE
042500        COMPUTE LNELG-MAX-LOAN-BY-INCOME ROUNDED =
042600         (LNELG-MAX-EMI-ALLOWED * (WS-GROWTH-FACTOR - 1)) /
042700         (WS-MONTHLY-RATE * WS-GROWTH-FACTOR).
042800
042900* ==============================================================
043000* 2700-APPLY-DECISION-RULES -- ELIGIBLE / NOT ELIGIBLE PER CR1190
043100* TEST ORDER: FOIR-WITH-LOAN FIRST, THEN AGE/TENURE, THEN THE
043200* FOIR-BREACH ISSUE.  WARNINGS ARE INDEPENDENT OF THE DECISION.
043300* ==============================================================
043400 2700-APPLY-DECISION-RULES.
043500     MOVE 'N' TO LNELG-ELIGIBLE-FLAG.
043600     IF LNELG-FOIR-WITH-REQ-LOAN <= LNPOL-FOIR-SALARIED-PCT
043700        IF WS-AGE-YEARS < LNPOL-MAX-AGE-SALARIED AND
043800                 LNELG-APPROVED-TENURE-YEARS <= LNELG-MAX-TENURE-ALLOWED
043900           MOVE 'Y' TO LNELG-ELIGIBLE-FLAG
044000           MOVE LNREQ-LOAN-AMOUNT TO LNELG-APPROVED-LOAN-AMOUNT
044100        ELSE
044200           ADD 1 TO LNELG-WARNING-COUNT
044300           MOVE 'Loan may be approved with conditions'
044400         TO LNELG-WARNING-TEXT (LNELG-WARNING-COUNT)
044500           IF LNREQ-LOAN-AMOUNT < LNELG-MAX-LOAN-BY-INCOME
044600              MOVE LNREQ-LOAN-AMOUNT      TO LNELG-APPROVED-LOAN-AMOUNT
044700           ELSE
044800              MOVE LNELG-MAX-LOAN-BY-INCOME TO LNELG-APPROVED-LOAN-AMOUNT
044900     ELSE
045000        ADD 1 TO LNELG-ISSUE-COUNT
045100        MOVE 'FOIR exceeds maximum allowed'
045200         TO LNELG-ISSUE-TEXT (LNELG-ISSUE-COUNT)
045300        MOVE LNELG-MAX-LOAN-BY-INCOME TO LNELG-RECOMMENDED-LOAN-AMT.
045400     IF LNELG-GROSS-MONTHLY-INCOME < LNPOL-MIN-INCOME-THRESHOLD
045500        ADD 1 TO LNELG-WARNING-COUNT
045600        MOVE 'Gross income is below typical minimum threshold'
045700         TO LNELG-WARNING-TEXT (LNELG-WARNING-COUNT).
045800     IF LNELG-CURRENT-FOIR-PCT > LNPOL-HIGH-FOIR-THRESH-PCT
045900        ADD 1 TO LNELG-WARNING-COUNT
046000        MOVE 'High existing obligations'
046100         TO LNELG-WARNING-TEXT (LNELG-WARNING-COUNT).
046200
046300* ==============================================================
046400* 2900-WRITE-ELIGIBILITY-RESULT -- ONE OUTPUT RECORD TO ELIGOUT.
046500* ==============================================================
046600 2900-WRITE-ELIGIBILITY-RESULT.
046700     WRITE LNELG-RECORD.
046800     MOVE WS-TENURE-MONTHS-DISP TO WS-TENURE-MONTHS-X.
046900     DISPLAY 'APPROVED TENURE MONTHS ' WS-TENURE-MONTHS-X
047000         UPON CRT AT 2001.
047100
