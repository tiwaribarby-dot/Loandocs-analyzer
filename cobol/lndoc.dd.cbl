000100*****************************************************************
000200*    LNDOC.DD.CBL  -  DOCUMENT UPLOAD INVENTORY RECORD
000300*    ONE RECORD PER APPLICATION ON THE DOCINV FILE.
000400*----------------------------------------------------------------
000500*    91/06/20  RVA  ORIGINAL LAYOUT -- AADHAR/PAN/SLIPS/BANK ONLY
000600*    95/09/14  JKM  ADDED FORM16-UPLOADED FLAG
000700*****************************************************************
000800 01  LNDOC-RECORD.
000900     05  LNDOC-AADHAR-UPLOADED        PIC X(1).
001000         88  LNDOC-AADHAR-IS-UP       VALUE 'Y'.
001100     05  LNDOC-PAN-UPLOADED           PIC X(1).
001200         88  LNDOC-PAN-IS-UP          VALUE 'Y'.
001300     05  LNDOC-SALARY-SLIP-COUNT      PIC 9(3).
001400     05  LNDOC-FORM16-UPLOADED        PIC X(1).
001500         88  LNDOC-FORM16-IS-UP       VALUE 'Y'.
001600     05  LNDOC-BANK-STMT-UPLOADED     PIC X(1).
001700         88  LNDOC-BANK-STMT-IS-UP    VALUE 'Y'.
001800     05  FILLER                       PIC X(41).
