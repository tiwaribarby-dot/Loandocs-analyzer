000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LN1030.
000300 AUTHOR.        JKM.
000400 INSTALLATION.  MBCNTR2503 LOAN SERVICING - UNDERWRITING DESK.
000500 DATE-WRITTEN.  03/09/02.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - UNDERWRITING DATA.
000800*********************************************************************
000900* LN1030  --  LOAN APPLICATION QUERY GENERATOR
001000* STEP 3 OF THE LOAN APPLICATION ANALYSIS BATCH.  READS THE ELIGOUT
001100* ELIGIBILITY RESULT AND VALOUT VALIDATOR RESULT LEFT BY LN1010 AND
001200* LN1020, PLUS THE OBLIGATION, APPLICANT AND BANK-STATEMENT RECORDS,
001300* AND BUILDS THE LIST OF QUERIES THE UNDERWRITING DESK MUST RAISE
001400* BACK TO THE APPLICANT BEFORE THE FILE CAN MOVE FORWARD.  QUERIES
001500* ARE RANKED CRITICAL/HIGH/MEDIUM/LOW AND SORTED STABLY BY RANK.
001600* ALSO BUILDS THE DESK RECOMMENDATION LINES.  WRITES THE QRYOUT WORK
001700* FILE FOR LN1040 (REPORT BUILDER).
001800*
001900* CHANGE LOG
002000* ----------
002100* 03/09/02  JKM  CR1042  ORIGINAL PROGRAM -- RULES 1-5, 13 ONLY
002200* 04/02/11  RVA  CR1050  RULES 6-8 ADDED (ELIGIBILITY/FOIR/INCOME)
002300* 98/12/11  DJK  Y2K     NO DATE FIELDS TOUCHED BY THIS PROGRAM, N/C
002400* 05/07/19  TMH  CR1101  RULES 9-11 ADDED (FORM-FIELD QUERIES)
002500* 05/11/30  SPR  CR1155  RULE 12 ADDED (LOW AVERAGE BANK BALANCE)
002600* 06/08/03  SPR  CR1162  PRIORITY RANK TABLE AND STABLE SORT ADDED --
002700*                        DESK WANTS CRITICAL ITEMS ON TOP OF THE LIST
002800* 07/02/19  SPR  CR1190  RECOMMENDATION-BUILDING STEP ADDED
002900* 09/04/06  TMH  CR1204  CREDIT-CARD STATEMENT RULE (RULE 5) ADDED
003000* 11/10/14  SPR  CR1233  QUERY-TABLE BOUND CHECKED AT 25 ENTRIES
003050* 12/03/08  SPR  CR1241  RULE 13 NOW TESTS THE NEW LNVAL-SALARY-
003060*                        SLIP-COUNT CARRIED OFF VALOUT -- WAS
003070*                        WRONGLY TESTING THE 5-DOC UPLOAD TOTAL
003100*********************************************************************
003200
003300 ENVIRONMENT DIVISION.
003400*
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     CONSOLE IS CRT.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000* ELIGIBILITY RESULT, WRITTEN BY LN1010
004100     SELECT ELIGOUT-FILE ASSIGN TO DYNAMIC ELIGOUT-PATH
004200         ORGANIZATION RECORD SEQUENTIAL.
004300* VALIDATOR RESULT, WRITTEN BY LN1020
004400     SELECT VALOUT-FILE  ASSIGN TO DYNAMIC VALOUT-PATH
004500         ORGANIZATION RECORD SEQUENTIAL.
004600* EXISTING LOAN OBLIGATIONS, ZERO TO N PER APPLICATION
004700     SELECT LNEMI-FILE   ASSIGN TO DYNAMIC LNEMI-PATH
004800         ORGANIZATION LINE SEQUENTIAL.
004900* LOAN REQUEST + APPLICANT RECORD
005000     SELECT LNREQ-FILE   ASSIGN TO DYNAMIC LNREQ-PATH
005100         ORGANIZATION LINE SEQUENTIAL.
005200* BANK STATEMENT SUMMARY, ZERO OR ONE RECORD PER APPLICATION
005300     SELECT LNBNK-FILE   ASSIGN TO DYNAMIC LNBNK-PATH
005400         ORGANIZATION LINE SEQUENTIAL.
005500* QUERY RESULT -- INTERMEDIATE WORK FILE TO LN1040
005600     SELECT QRYOUT-FILE  ASSIGN TO DYNAMIC QRYOUT-PATH
005700         ORGANIZATION RECORD SEQUENTIAL.
005800
005900 DATA DIVISION.
006000*
006100 FILE SECTION.
006200*
006300 FD  ELIGOUT-FILE
006400         LABEL RECORDS ARE STANDARD
006500         DATA RECORD IS LNELG-RECORD.
006600     COPY 'lnelg.dd.cbl'.
006700*
006800 FD  VALOUT-FILE
006900         LABEL RECORDS ARE STANDARD
007000         DATA RECORD IS LNVAL-RECORD.
007100     COPY 'lnval.dd.cbl'.
007200*
007300 FD  LNEMI-FILE
007400     RECORD CONTAINS 90 CHARACTERS
007500         LABEL RECORDS ARE STANDARD
007600         DATA RECORD IS LNEMI-BUFFER.
007700     01  LNEMI-BUFFER                  PIC X(90).
007800*
007900 FD  LNREQ-FILE
008000     RECORD CONTAINS 377 CHARACTERS
008100         LABEL RECORDS ARE STANDARD
008200         DATA RECORD IS LNREQ-BUFFER.
008300     01  LNREQ-BUFFER                  PIC X(377).
008400*
008500 FD  LNBNK-FILE
008600     RECORD CONTAINS 136 CHARACTERS
008700         LABEL RECORDS ARE STANDARD
008800         DATA RECORD IS LNBNK-BUFFER.
008900     01  LNBNK-BUFFER                  PIC X(136).
009000*
009100 FD  QRYOUT-FILE
009200         LABEL RECORDS ARE STANDARD
009300         DATA RECORD IS LNQRY-RECORD.
009400     COPY 'lnqry.dd.cbl'.
009500
009600 WORKING-STORAGE SECTION.
009700*
009800* RECORD AREAS FOR THE OBLIGATION, APPLICANT AND BANK-STATEMENT
009900* INPUT FILES, COPIED FROM THE SAME .DD.CBL MEMBERS SHARED WITH
010000* LN1010, LN1020 AND LN1040.
010100     COPY 'lnemi.dd.cbl'.
010200     COPY 'lnreq.dd.cbl'.
010300     COPY 'lnbnk.dd.cbl'.
010400*
010500*********************************************************************
010600* PROGRAM SWITCHES, SUBSCRIPTS, PATHS AND QUERY-BUILD WORK AREA
010700*********************************************************************
010800     01  WS-SWITCHES.
010900         05  WS-EMI-EOF-SW             PIC X(1)  VALUE 'N'.
011000             88  WS-EMI-EOF                VALUE 'Y'.
011100     01  WS-COMMAND-LINE              PIC X(100).
011200     01  WS-FILE-NAMES.
011300         05  WS-ELG-NAME              PIC X(20).
011400         05  WS-VAL-NAME              PIC X(20).
011500         05  WS-EMI-NAME              PIC X(20).
011600         05  WS-REQ-NAME              PIC X(20).
011700         05  WS-BNK-NAME              PIC X(20).
011800         05  WS-OUT-NAME              PIC X(20).
011900     01  ELIGOUT-PATH                  PIC X(20).
012000     01  VALOUT-PATH                   PIC X(20).
012100     01  LNEMI-PATH                    PIC X(20).
012200     01  LNREQ-PATH                    PIC X(20).
012300     01  LNBNK-PATH                    PIC X(20).
012400     01  QRYOUT-PATH                   PIC X(20).
012500
012600* COMMON QUERY-ADD SUBROUTINE WORK AREA -- USED BY EVERY 21XX/22XX
012700* RULE PARAGRAPH WHEN IT APPENDS ONE QUERY TO THE OUTPUT TABLE.
012800     01  WS-Q-CATEGORY                 PIC X(24).
012900     01  WS-Q-TEXT                     PIC X(100).
013000     01  WS-Q-TEXT-PART                 PIC X(60).
013100     01  WS-Q-PRIORITY                 PIC X(8).
013200
013300* SUBSTRING-SEARCH AND CONVERSION WORK AREA -- RULE 6 TESTS THE
013400* ISSUE TEXT FOR 'FOIR' AND 'AGE'; RULES 4/5/12/13 BUILD NUMERIC-TO-
013500* DISPLAY FIELDS FOR STRING STATEMENTS.
013600     77  WS-ISSUE-SUB                  PIC S9(3) COMP.
013700     77  WS-FOIR-HIT-CNT                PIC S9(3) COMP.
013800     77  WS-AGE-HIT-CNT                 PIC S9(3) COMP.
013900     01  WS-AMOUNT-DISPLAY             PIC ZZZ,ZZZ,ZZ9.
014000     01  WS-PCT-WORK                   PIC 999V9   VALUE 0.
014100     01  WS-PCT-WORK-X REDEFINES WS-PCT-WORK       PIC X(4).
014200     01  WS-SLIP-SHORT-NUM             PIC 9(3)    VALUE 0.
014300     01  WS-SLIP-SHORT-X REDEFINES WS-SLIP-SHORT-NUM PIC X(3).
014400     01  WS-QUERY-COUNT-NUM             PIC 999     VALUE 0.
014500     01  WS-QUERY-COUNT-X REDEFINES WS-QUERY-COUNT-NUM PIC X(3).
014600
014700* STABLE INSERTION-SORT WORK AREA FOR 2900-SORT-QUERIES-BY-PRIORITY
014800     77  WS-SORT-I                     PIC S9(3) COMP.
014900     77  WS-SORT-J                     PIC S9(3) COMP.
015000     01  WS-HOLD-CATEGORY               PIC X(24).
015100     01  WS-HOLD-TEXT                   PIC X(100).
015200     01  WS-HOLD-PRIORITY               PIC X(8).
015300     01  WS-HOLD-RANK                   PIC 9(1).
015400
015500 PROCEDURE DIVISION.
015600*
015700 0100-MAIN-LINE.
015800     DISPLAY SPACES UPON CRT.
015900     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
016000     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
016100         INTO WS-ELG-NAME WS-VAL-NAME WS-EMI-NAME WS-REQ-NAME
016200         WS-BNK-NAME WS-OUT-NAME.
016300     DISPLAY '* * * * * B E G I N   L N 1 0 3 0 . C B L'
016400         UPON CRT AT 1401.
016500     IF WS-ELG-NAME = SPACES OR WS-VAL-NAME = SPACES
016600        DISPLAY '!!!! MISSING FILE NAMES ON COMMAND LINE !!!!'
016700         UPON CRT AT 2301
016800        STOP RUN.
016900     MOVE WS-ELG-NAME TO ELIGOUT-PATH.
017000     MOVE WS-VAL-NAME TO VALOUT-PATH.
017100     MOVE WS-EMI-NAME TO LNEMI-PATH.
017200     MOVE WS-REQ-NAME TO LNREQ-PATH.
017300     MOVE WS-BNK-NAME TO LNBNK-PATH.
017400     MOVE WS-OUT-NAME TO QRYOUT-PATH.
017500     OPEN INPUT  ELIGOUT-FILE VALOUT-FILE LNEMI-FILE LNREQ-FILE
017600         LNBNK-FILE.
017700     OPEN OUTPUT QRYOUT-FILE.
017800     PERFORM READ-ELIGIBILITY-RESULT.
017900     PERFORM READ-VALIDATOR-RESULT.
018000     PERFORM READ-REQUEST-RECORD.
018100     PERFORM READ-BANK-STATEMENT.
018200     PERFORM 2000-PROCESS-QUERIES THRU 2000-PROCESS-QUERIES-EXIT.
018300     CLOSE ELIGOUT-FILE VALOUT-FILE LNEMI-FILE LNREQ-FILE LNBNK-FILE
018400         QRYOUT-FILE.
018500     DISPLAY 'L N 1 0 3 0   C O M P L E T E' UPON CRT AT 2401.
018600     STOP RUN.
018700
018800 READ-ELIGIBILITY-RESULT.
018900     READ ELIGOUT-FILE
019000         AT END DISPLAY 'NO ELIGOUT RECORD -- ABORTING' UPON CRT AT 2301
019100             STOP RUN.
019200
019300 READ-VALIDATOR-RESULT.
019400     READ VALOUT-FILE
019500         AT END DISPLAY 'NO VALOUT RECORD -- ABORTING' UPON CRT AT 2301
019600             STOP RUN.
019700
019800 READ-OBLIGATION.
019900     READ LNEMI-FILE INTO LNEMI-RECORD
020000         AT END MOVE 'Y' TO WS-EMI-EOF-SW.
020100
020200 READ-REQUEST-RECORD.
020300     READ LNREQ-FILE INTO LNREQ-RECORD
020400         AT END DISPLAY 'NO LOANREQ RECORD -- ABORTING' UPON CRT AT 2301
020500             STOP RUN.
020600
020700 READ-BANK-STATEMENT.
020800     READ LNBNK-FILE INTO LNBNK-RECORD
020900         AT END MOVE ZEROS TO LNBNK-AVERAGE-BALANCE.
021000
021100* ==============================================================
021200* 2000-PROCESS-QUERIES -- ONE APPLICATION PER RUN.  RULES FIRE IN
021300* THE EXACT ORDER GIVEN ON THE DESK PROCEDURE MEMO, RULE 1 FIRST,
021400* RULE 13 LAST, THEN THE TABLE IS SORTED STABLY BY PRIORITY RANK.
021500* ==============================================================
021600 2000-PROCESS-QUERIES.
021700     MOVE SPACES TO LNQRY-RECORD.
021800     MOVE 0 TO LNQRY-QUERY-COUNT LNQRY-RECOMMEND-COUNT.
021900     PERFORM 2100-EMIT-DOC-QUERIES.
022000     PERFORM 2110-EMIT-EMPLOYMENT-QUERIES.
022100     PERFORM 2120-EMIT-OFFICE-ADDRESS-QUERY.
022200     PERFORM 2130-EMIT-EMI-QUERIES THRU 2130-EMIT-EMI-QUERIES-EXIT.
022300     PERFORM 2140-EMIT-ELIGIBILITY-QUERIES THRU
022400         2140-EMIT-ELIGIBILITY-QUERIES-EXIT.
022500     PERFORM 2150-EMIT-STRETCHED-RATIO-QUERY.
022600     PERFORM 2160-EMIT-OTHER-INCOME-QUERY.
022700     PERFORM 2170-EMIT-FORM-FIELD-QUERIES THRU
022800         2170-EMIT-FORM-FIELD-QUERIES-EXIT.
022900     PERFORM 2180-EMIT-PROPERTY-QUERY THRU 2180-EMIT-PROPERTY-QUERY-EXIT.
023000     PERFORM 2190-EMIT-REFERENCE-QUERY THRU
023100         2190-EMIT-REFERENCE-QUERY-EXIT.
023200     PERFORM 2250-EMIT-BANK-BALANCE-QUERY.
023300     PERFORM 2260-EMIT-SALARY-SLIP-QUERY.
023400     PERFORM 2900-SORT-QUERIES-BY-PRIORITY THRU
023500         2900-SORT-QUERIES-BY-PRIORITY-EXIT.
023600     PERFORM 2950-BUILD-RECOMMENDATIONS THRU
023700         2950-BUILD-RECOMMENDATIONS-EXIT.
023800     PERFORM 2990-WRITE-QUERY-RESULT.
023900 2000-PROCESS-QUERIES-EXIT.
024000     EXIT.
024100
024200* ==============================================================
024300* 2100-EMIT-DOC-QUERIES -- RULE 1.  ONE QUERY PER PENDING DOCUMENT
024400* LEFT ON VALOUT.  SALARY SLIP, FORM 16 AND BANK STATEMENT EACH GET
024500* THEIR OWN WORDING; EVERYTHING ELSE FALLS TO THE GENERIC WORDING.
024600* ==============================================================
024700 2100-EMIT-DOC-QUERIES.
024800     MOVE 1 TO WS-SORT-I.
024900     PERFORM 2105-EMIT-ONE-DOC-QUERY
025000         VARYING WS-SORT-I FROM 1 BY 1 UNTIL
025100         WS-SORT-I > LNVAL-PENDING-DOC-COUNT.
025200
025300 2105-EMIT-ONE-DOC-QUERY.
025400     MOVE 'Document Checklist'   TO WS-Q-CATEGORY.
025500     MOVE 'HIGH'                 TO WS-Q-PRIORITY.
025600     IF LNVAL-PD-TEXT (WS-SORT-I) (1:11) = 'Latest 3 Mo'
025700        STRING 'SALARY SLIP - ' DELIMITED BY SIZE
025800         LNVAL-PD-TEXT (WS-SORT-I) DELIMITED BY '  '
025900         INTO WS-Q-TEXT
026000     ELSE
026100        IF LNVAL-PD-TEXT (WS-SORT-I) (1:7) = 'Form 16'
026200           MOVE 'FORM 16 - Latest Form 16 with Part A and Part B'
026300             TO WS-Q-TEXT-PART
026400           STRING WS-Q-TEXT-PART DELIMITED BY '  '
026500         ' required' DELIMITED BY SIZE
026600         INTO WS-Q-TEXT
026700        ELSE
026800           IF LNVAL-PD-TEXT (WS-SORT-I) (1:6) = '6 Mont'
026900              MOVE 'BANK STATEMENT - 6 months salary account bank'
027000             TO WS-Q-TEXT-PART
027100              STRING WS-Q-TEXT-PART DELIMITED BY '  '
027200         ' statement required in PDF format' DELIMITED BY SIZE
027300         INTO WS-Q-TEXT
027400           ELSE
027500              MOVE LNVAL-PD-TEXT (WS-SORT-I) TO WS-Q-TEXT-PART
027600              INSPECT WS-Q-TEXT-PART CONVERTING
027700         'abcdefghijklmnopqrstuvwxyz' TO
027800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
027900              STRING WS-Q-TEXT-PART DELIMITED BY '  '
028000         ' - Required for processing' DELIMITED BY SIZE
028100         INTO WS-Q-TEXT.
028200     PERFORM 2990-ADD-QUERY-TO-TABLE.
028300
028400* ==============================================================
028500* 2110-EMIT-EMPLOYMENT-QUERIES -- RULE 2.  JOB-SINCE-YEARS UNDER 3
028600* CALLS FOR BOTH THE APPOINTMENT LETTER AND A FULL RESUME.
028700* ==============================================================
028800 2110-EMIT-EMPLOYMENT-QUERIES.
028900     IF LNREQ-JOB-SINCE-YEARS < 3
029000        MOVE 'Employment Verification' TO WS-Q-CATEGORY
029100        MOVE 'MEDIUM'                  TO WS-Q-PRIORITY
029200        MOVE 'APPOINTMENT LETTER - Required as current employment is'
029300             TO WS-Q-TEXT-PART
029400        STRING WS-Q-TEXT-PART DELIMITED BY '  '
029500         ' less than 3 years' DELIMITED BY SIZE
029600         INTO WS-Q-TEXT
029700        PERFORM 2990-ADD-QUERY-TO-TABLE
029800        MOVE 'RESUME - Complete work history required' TO WS-Q-TEXT
029900        PERFORM 2990-ADD-QUERY-TO-TABLE.
030000
030100* ==============================================================
030200* 2120-EMIT-OFFICE-ADDRESS-QUERY -- RULE 3.  FIRES WHEN 'OFFICE
030300* ADDRESS' APPEARS AMONG THE PENDING FORM FIELDS CARRIED ON VALOUT.
030400* ==============================================================
030500 2120-EMIT-OFFICE-ADDRESS-QUERY.
030600     MOVE 1 TO WS-SORT-J.
030700     PERFORM UNTIL WS-SORT-J > LNVAL-PENDING-FLD-COUNT
030800        IF LNVAL-PF-NAME (WS-SORT-J) = 'Office Address'
030900           MOVE 'Employer Verification'   TO WS-Q-CATEGORY
031000           MOVE 'HIGH'                    TO WS-Q-PRIORITY
031100           MOVE 'EMPLOYER LETTER - Detailed office address required'
031200             TO WS-Q-TEXT-PART
031300           STRING WS-Q-TEXT-PART DELIMITED BY '  '
031400         ' for verification' DELIMITED BY SIZE
031500         INTO WS-Q-TEXT
031600           PERFORM 2990-ADD-QUERY-TO-TABLE
031700           MOVE 999 TO WS-SORT-J
031800        END-IF
031900        ADD 1 TO WS-SORT-J.
032000
032100* ==============================================================
032200* 2130-EMIT-EMI-QUERIES -- RULES 4 AND 5.  ONE STATEMENT-OF-ACCOUNT
032300* QUERY PER EXISTING OBLIGATION, PLUS A SEPARATE CREDIT-CARD QUERY
032400* FOR ANY EMI WHOSE LOAN TYPE IS A CREDIT CARD.
032500* ==============================================================
032600 2130-EMIT-EMI-QUERIES.
032700     PERFORM READ-OBLIGATION.
032800     PERFORM 2135-EMIT-ONE-EMI-QUERY UNTIL WS-EMI-EOF.
032900 2130-EMIT-EMI-QUERIES-EXIT.
033000     EXIT.
033100
033200 2135-EMIT-ONE-EMI-QUERY.
033300     MOVE 'Existing Obligations'    TO WS-Q-CATEGORY.
033400     MOVE 'HIGH'                    TO WS-Q-PRIORITY.
033500     MOVE LNEMI-EMI-AMOUNT          TO WS-AMOUNT-DISPLAY.
033600     STRING 'LOAN OUTSTANDING LETTER - ' DELIMITED BY SIZE
033700         LNEMI-LOAN-TYPE DELIMITED BY '  '
033800         ' loan with ' DELIMITED BY SIZE
033900         LNEMI-LENDER DELIMITED BY '  '
034000         ', EMI Rs' DELIMITED BY SIZE
034100         WS-AMOUNT-DISPLAY DELIMITED BY SIZE
034200         ' - Statement of Account required' DELIMITED BY SIZE
034300         INTO WS-Q-TEXT.
034400     PERFORM 2990-ADD-QUERY-TO-TABLE.
034500     IF LNEMI-IS-CREDIT-CARD
034600        MOVE 'MEDIUM' TO WS-Q-PRIORITY
034700        MOVE 'CREDIT CARD STATEMENT - Latest credit card statement'
034800             TO WS-Q-TEXT-PART
034900        STRING WS-Q-TEXT-PART DELIMITED BY '  '
035000         ' required to verify outstanding and utilization' DELIMITED BY
035100         SIZE INTO WS-Q-TEXT
035200        PERFORM 2990-ADD-QUERY-TO-TABLE.
035300     PERFORM READ-OBLIGATION.
035400
035500* ==============================================================
035600* 2140-EMIT-ELIGIBILITY-QUERIES -- RULE 6.  FIRES ONLY WHEN THE
035700* APPLICATION IS NOT ELIGIBLE.  THE ISSUE TEXT LEFT BY LN1010 IS
035800* SCANNED FOR 'FOIR' AND 'AGE' TO PICK THE RIGHT WORDING.
035900* ==============================================================
036000 2140-EMIT-ELIGIBILITY-QUERIES.
036100     IF NOT LNELG-IS-ELIGIBLE
036200        MOVE 1 TO WS-ISSUE-SUB
036300        PERFORM 2145-SCAN-ONE-ISSUE
036400         VARYING WS-ISSUE-SUB FROM 1 BY 1 UNTIL
036500         WS-ISSUE-SUB > LNELG-ISSUE-COUNT.
036600 2140-EMIT-ELIGIBILITY-QUERIES-EXIT.
036700     EXIT.
036800
036900 2145-SCAN-ONE-ISSUE.
037000     MOVE 0 TO WS-FOIR-HIT-CNT WS-AGE-HIT-CNT.
037100     INSPECT LNELG-ISSUE-TEXT (WS-ISSUE-SUB) TALLYING WS-FOIR-HIT-CNT
037200         FOR ALL 'FOIR'.
037300     INSPECT LNELG-ISSUE-TEXT (WS-ISSUE-SUB) TALLYING WS-AGE-HIT-CNT
037400         FOR ALL 'age'.
037500     IF WS-FOIR-HIT-CNT > 0
037600        MOVE 'Eligibility / FOIR'        TO WS-Q-CATEGORY
037700        MOVE 'CRITICAL'                  TO WS-Q-PRIORITY
037800        MOVE LNELG-FOIR-WITH-REQ-LOAN    TO WS-PCT-WORK
037900        STRING 'LOAN ELIGIBILITY NOT AS PER NORMS - FOIR at '
038000         DELIMITED BY SIZE
038100         WS-PCT-WORK-X DELIMITED BY SIZE
038200         '% exceeds 60% permitted under policy.' DELIMITED BY SIZE
038300         INTO WS-Q-TEXT
038400        PERFORM 2990-ADD-QUERY-TO-TABLE
038500     ELSE
038600        IF WS-AGE-HIT-CNT > 0
038700           MOVE 'Eligibility / Tenure'      TO WS-Q-CATEGORY
038800           MOVE 'HIGH'                      TO WS-Q-PRIORITY
038900           MOVE 'LOAN TERM NOT AS PER NORMS - Requested tenure or'
039000             TO WS-Q-TEXT-PART
039100           STRING WS-Q-TEXT-PART DELIMITED BY '  '
039200         ' applicant age falls outside policy limits.' DELIMITED BY SIZE
039300         INTO WS-Q-TEXT
039400           PERFORM 2990-ADD-QUERY-TO-TABLE.
039500
039600* ==============================================================
039700* 2150-EMIT-STRETCHED-RATIO-QUERY -- RULE 7.  CURRENT FOIR OVER 40%
039800* IS FLAGGED EVEN WHEN THE APPLICATION IS OTHERWISE ELIGIBLE.
039900* ==============================================================
040000 2150-EMIT-STRETCHED-RATIO-QUERY.
040100     IF LNELG-CURRENT-FOIR-PCT > 40
040200        MOVE 'Eligibility / FOIR'    TO WS-Q-CATEGORY
040300        MOVE 'HIGH'                  TO WS-Q-PRIORITY
040400        MOVE LNELG-CURRENT-FOIR-PCT  TO WS-PCT-WORK
040500        STRING 'STRETCHED RATIOS NOT JUSTIFIED - Current FOIR at '
040600         DELIMITED BY SIZE
040700         WS-PCT-WORK-X DELIMITED BY SIZE
040800         '% is higher than the comfortable range.' DELIMITED BY SIZE
040900         INTO WS-Q-TEXT
041000        PERFORM 2990-ADD-QUERY-TO-TABLE.
041100
041200* ==============================================================
041300* 2160-EMIT-OTHER-INCOME-QUERY -- RULE 8.
041400* ==============================================================
041500 2160-EMIT-OTHER-INCOME-QUERY.
041600     IF LNELG-GROSS-MONTHLY-INCOME < 25000
041700        MOVE 'Income Verification' TO WS-Q-CATEGORY
041800        MOVE 'MEDIUM'              TO WS-Q-PRIORITY
041900        MOVE 'OTHER INCOME PROOF - Proof of additional income sources'
042000             TO WS-Q-TEXT-PART
042100        STRING WS-Q-TEXT-PART DELIMITED BY '  '
042200         ' required to support the application.' DELIMITED BY SIZE
042300         INTO WS-Q-TEXT
042400        PERFORM 2990-ADD-QUERY-TO-TABLE.
042500
042600* ==============================================================
042700* 2170-EMIT-FORM-FIELD-QUERIES -- RULE 9.  ANY PENDING FORM FIELD
042800* NAMING MOBILE NUMBER, EMAIL ID, CURRENT ADDRESS OR OFFICE ADDRESS
042900* GETS ITS OWN 'FORM DETAILS INCOMPLETE' QUERY.
043000* ==============================================================
043100 2170-EMIT-FORM-FIELD-QUERIES.
043200     MOVE 1 TO WS-SORT-J.
043300     PERFORM 2175-CHECK-ONE-FORM-FIELD
043400         VARYING WS-SORT-J FROM 1 BY 1 UNTIL
043500         WS-SORT-J > LNVAL-PENDING-FLD-COUNT.
043600 2170-EMIT-FORM-FIELD-QUERIES-EXIT.
043700     EXIT.
043800
043900 2175-CHECK-ONE-FORM-FIELD.
044000     IF LNVAL-PF-NAME (WS-SORT-J) = 'Mobile Number' OR
044100         LNVAL-PF-NAME (WS-SORT-J) = 'Email ID' OR
044200         LNVAL-PF-NAME (WS-SORT-J) = 'Current Address' OR
044300         LNVAL-PF-NAME (WS-SORT-J) = 'Office Address'
044400        MOVE 'Form Details'       TO WS-Q-CATEGORY
044500        MOVE 'HIGH'                TO WS-Q-PRIORITY
044600        STRING 'FORM DETAILS INCOMPLETE - ' DELIMITED BY SIZE
044700         LNVAL-PF-NAME (WS-SORT-J) DELIMITED BY '  '
044800         ' required for processing' DELIMITED BY SIZE
044900         INTO WS-Q-TEXT
045000        PERFORM 2990-ADD-QUERY-TO-TABLE.
045100
045200* ==============================================================
045300* 2180-EMIT-PROPERTY-QUERY -- RULE 10.
045400* ==============================================================
045500 2180-EMIT-PROPERTY-QUERY.
045600     MOVE 1 TO WS-SORT-J.
045700     PERFORM UNTIL WS-SORT-J > LNVAL-PENDING-FLD-COUNT
045800        IF LNVAL-PF-NAME (WS-SORT-J) = 'Property Address'
045900           MOVE 'Property Details'    TO WS-Q-CATEGORY
046000           MOVE 'MEDIUM'              TO WS-Q-PRIORITY
046100           MOVE 'PROPERTY - COST BREAK UP SHEET - Property details and'
046200             TO WS-Q-TEXT-PART
046300           STRING WS-Q-TEXT-PART DELIMITED BY '  '
046400         ' cost breakup required' DELIMITED BY SIZE
046500         INTO WS-Q-TEXT
046600           PERFORM 2990-ADD-QUERY-TO-TABLE
046700           MOVE 999 TO WS-SORT-J
046800        END-IF
046900        ADD 1 TO WS-SORT-J.
047000 2180-EMIT-PROPERTY-QUERY-EXIT.
047100     EXIT.
047200
047300* ==============================================================
047400* 2190-EMIT-REFERENCE-QUERY -- RULE 11.  FIRES AT MOST ONCE EVEN IF
047500* BOTH REFERENCE BLOCKS ARE STILL PENDING.
047600* ==============================================================
047700 2190-EMIT-REFERENCE-QUERY.
047800     MOVE 1 TO WS-SORT-J.
047900     PERFORM UNTIL WS-SORT-J > LNVAL-PENDING-FLD-COUNT
048000        IF LNVAL-PF-NAME (WS-SORT-J) (1:9) = 'Reference'
048100           MOVE 'Reference Details'  TO WS-Q-CATEGORY
048200           MOVE 'LOW'                 TO WS-Q-PRIORITY
048300           MOVE 'REFERENCE DETAILS - Complete details of both'
048400             TO WS-Q-TEXT-PART
048500           STRING WS-Q-TEXT-PART DELIMITED BY '  '
048600         ' references required (Name, Mobile, Email, Address)'
048700         DELIMITED BY SIZE INTO WS-Q-TEXT
048800           PERFORM 2990-ADD-QUERY-TO-TABLE
048900           MOVE 999 TO WS-SORT-J
049000        END-IF
049100        ADD 1 TO WS-SORT-J.
049200 2190-EMIT-REFERENCE-QUERY-EXIT.
049300     EXIT.
049400
049500* ==============================================================
049600* 2250-EMIT-BANK-BALANCE-QUERY -- RULE 12.
049700* ==============================================================
049800 2250-EMIT-BANK-BALANCE-QUERY.
049900     IF LNBNK-AVERAGE-BALANCE < 10000
050000        MOVE 'Banking Conduct'     TO WS-Q-CATEGORY
050100        MOVE 'MEDIUM'              TO WS-Q-PRIORITY
050200        MOVE LNBNK-AVERAGE-BALANCE TO WS-AMOUNT-DISPLAY
050300        MOVE 'BANK BALANCES NOT AS PER NORMS - Low average balance'
050400             TO WS-Q-TEXT-PART
050500        STRING WS-Q-TEXT-PART DELIMITED BY '  '
050600         ' (Rs' DELIMITED BY SIZE
050700         WS-AMOUNT-DISPLAY DELIMITED BY SIZE
050800         ') observed. Better banking required.' DELIMITED BY SIZE
050900         INTO WS-Q-TEXT
051000        PERFORM 2990-ADD-QUERY-TO-TABLE.
051100
051200* ==============================================================
051300* 2260-EMIT-SALARY-SLIP-QUERY -- RULE 13.  SEPARATE FROM THE
051400* DOCUMENT-CHECKLIST QUERY IN RULE 1 -- THIS ONE STATES EXACTLY HOW
051500* MANY ADDITIONAL MONTHS ARE STILL NEEDED.
051600* ==============================================================
051700 2260-EMIT-SALARY-SLIP-QUERY.
051720* 12/03/08 SPR CR1241 - TEST TRUE SLIP COUNT, NOT THE 5-DOC TOTAL
051800     IF LNVAL-SALARY-SLIP-COUNT < 3
051900        MOVE 'Income Documents'  TO WS-Q-CATEGORY
052000        MOVE 'HIGH'              TO WS-Q-PRIORITY
052100        COMPUTE WS-SLIP-SHORT-NUM = 3 - LNVAL-SALARY-SLIP-COUNT
052200        STRING 'SALARY SLIP - ' DELIMITED BY SIZE
052300         WS-SLIP-SHORT-X DELIMITED BY SIZE
052400         ' additional month(s) salary slip required (total 3 months'
052500         DELIMITED BY SIZE
052600         ' needed)' DELIMITED BY SIZE
052700         INTO WS-Q-TEXT
052800        PERFORM 2990-ADD-QUERY-TO-TABLE.
052900
053000* ==============================================================
053100* 2900-SORT-QUERIES-BY-PRIORITY -- STABLE INSERTION SORT ON
053200* LNQRY-Q-RANK (CRITICAL=0, HIGH=1, MEDIUM=2, LOW=3).  SHIFTING THE
053300* TABLE ONE ENTRY AT A TIME, RATHER THAN SWAPPING, KEEPS EQUAL-RANK
053400* ENTRIES IN THEIR ORIGINAL GENERATION ORDER (CR1162).
053500* ==============================================================
053600 2900-SORT-QUERIES-BY-PRIORITY.
053700     IF LNQRY-QUERY-COUNT > 1
053800        PERFORM 2910-INSERT-ONE-QUERY
053900         VARYING WS-SORT-I FROM 2 BY 1 UNTIL
054000         WS-SORT-I > LNQRY-QUERY-COUNT.
054100 2900-SORT-QUERIES-BY-PRIORITY-EXIT.
054200     EXIT.
054300
054400 2910-INSERT-ONE-QUERY.
054500     MOVE LNQRY-Q-CATEGORY (WS-SORT-I) TO WS-HOLD-CATEGORY.
054600     MOVE LNQRY-Q-TEXT     (WS-SORT-I) TO WS-HOLD-TEXT.
054700     MOVE LNQRY-Q-PRIORITY (WS-SORT-I) TO WS-HOLD-PRIORITY.
054800     MOVE LNQRY-Q-RANK     (WS-SORT-I) TO WS-HOLD-RANK.
054900     MOVE WS-SORT-I TO WS-SORT-J.
055000     PERFORM 2920-SHIFT-ONE-QUERY-DOWN
055100         UNTIL WS-SORT-J < 2 OR
055200         LNQRY-Q-RANK (WS-SORT-J - 1) <= WS-HOLD-RANK.
055300     MOVE WS-HOLD-CATEGORY TO LNQRY-Q-CATEGORY (WS-SORT-J).
055400     MOVE WS-HOLD-TEXT     TO LNQRY-Q-TEXT     (WS-SORT-J).
055500     MOVE WS-HOLD-PRIORITY TO LNQRY-Q-PRIORITY (WS-SORT-J).
055600     MOVE WS-HOLD-RANK     TO LNQRY-Q-RANK     (WS-SORT-J).
055700
055800 2920-SHIFT-ONE-QUERY-DOWN.
055900     MOVE LNQRY-Q-CATEGORY (WS-SORT-J - 1)
056000         TO LNQRY-Q-CATEGORY (WS-SORT-J).
056100     MOVE LNQRY-Q-TEXT     (WS-SORT-J - 1)
056200         TO LNQRY-Q-TEXT     (WS-SORT-J).
056300     MOVE LNQRY-Q-PRIORITY (WS-SORT-J - 1)
056400         TO LNQRY-Q-PRIORITY (WS-SORT-J).
056500     MOVE LNQRY-Q-RANK     (WS-SORT-J - 1)
056600         TO LNQRY-Q-RANK     (WS-SORT-J).
056700     SUBTRACT 1 FROM WS-SORT-J.
056800
056900* ==============================================================
057000* 2950-BUILD-RECOMMENDATIONS -- ELIGIBLE APPLICATIONS GET A SINGLE
057100* APPROVAL LINE; NOT-ELIGIBLE APPLICATIONS GET A WARNING LINE PLUS
057200* ONE LINE PER CAUSE (HIGH FOIR, TENURE ISSUE, FOIR ISSUE).
057300* ==============================================================
057400 2950-BUILD-RECOMMENDATIONS.
057500     IF LNELG-IS-ELIGIBLE
057600        MOVE LNELG-APPROVED-LOAN-AMOUNT TO WS-AMOUNT-DISPLAY
057700        MOVE 'APPROVED: Application meets eligibility criteria --'
057800             TO WS-Q-TEXT-PART
057900        STRING WS-Q-TEXT-PART DELIMITED BY '  '
058000         ' Rs' DELIMITED BY SIZE
058100         WS-AMOUNT-DISPLAY DELIMITED BY SIZE
058200         INTO LNQRY-R-TEXT (1)
058300        MOVE 1 TO LNQRY-RECOMMEND-COUNT
058400     ELSE
058500        MOVE LNELG-MAX-LOAN-BY-INCOME TO WS-AMOUNT-DISPLAY
058600        STRING 'Maximum amount supportable by income is Rs'
058700         DELIMITED BY SIZE
058800         WS-AMOUNT-DISPLAY DELIMITED BY SIZE
058900         INTO LNQRY-R-TEXT (1)
059000        MOVE 'WARNING: Consider the following before proceeding'
059100             TO LNQRY-R-TEXT (2)
059200        MOVE 2 TO LNQRY-RECOMMEND-COUNT
059300        IF LNELG-CURRENT-FOIR-PCT > 40
059400           ADD 1 TO LNQRY-RECOMMEND-COUNT
059500           MOVE 'Close one or more obligations before re-applying'
059600             TO LNQRY-R-TEXT (LNQRY-RECOMMEND-COUNT)
059700        IF LNELG-APPROVED-TENURE-YEARS < LNREQ-TENURE-YEARS
059800           ADD 1 TO LNQRY-RECOMMEND-COUNT
059900           MOVE 'Reduce requested tenure to within the allowed maximum'
060000             TO LNQRY-R-TEXT (LNQRY-RECOMMEND-COUNT)
060100        IF LNELG-FOIR-WITH-REQ-LOAN > LNELG-CURRENT-FOIR-PCT
060200           ADD 1 TO LNQRY-RECOMMEND-COUNT
060300           MOVE 'Reduce requested loan amount to bring FOIR within policy'
060400             TO LNQRY-R-TEXT (LNQRY-RECOMMEND-COUNT).
060500 2950-BUILD-RECOMMENDATIONS-EXIT.
060600     EXIT.
060700
060800* ==============================================================
060900* 2990-ADD-QUERY-TO-TABLE -- COMMON SUBROUTINE FOR EVERY RULE ABOVE.
061000* BOUND CHECKED AT 25 ENTRIES PER CR1233; RANK IS DERIVED HERE SO
061100* THE SORT PARAGRAPH NEVER HAS TO RE-TEST THE PRIORITY TEXT.
061200* ==============================================================
061300 2990-ADD-QUERY-TO-TABLE.
061400     IF LNQRY-QUERY-COUNT < 25
061500        ADD 1 TO LNQRY-QUERY-COUNT
061600        MOVE WS-Q-CATEGORY TO LNQRY-Q-CATEGORY (LNQRY-QUERY-COUNT)
061700        MOVE WS-Q-TEXT     TO LNQRY-Q-TEXT     (LNQRY-QUERY-COUNT)
061800        MOVE WS-Q-PRIORITY TO LNQRY-Q-PRIORITY (LNQRY-QUERY-COUNT)
061900        EVALUATE WS-Q-PRIORITY
062000           WHEN 'CRITICAL' MOVE 0 TO LNQRY-Q-RANK (LNQRY-QUERY-COUNT)
062100           WHEN 'HIGH'     MOVE 1 TO LNQRY-Q-RANK (LNQRY-QUERY-COUNT)
062200           WHEN 'MEDIUM'   MOVE 2 TO LNQRY-Q-RANK (LNQRY-QUERY-COUNT)
062300           WHEN OTHER      MOVE 3 TO LNQRY-Q-RANK (LNQRY-QUERY-COUNT)
062400        END-EVALUATE.
062500
062600* ==============================================================
062700* 2990-WRITE-QUERY-RESULT -- ONE OUTPUT RECORD TO QRYOUT.
062800* ==============================================================
062900 2990-WRITE-QUERY-RESULT.
063000     WRITE LNQRY-RECORD.
063100     MOVE LNQRY-QUERY-COUNT TO WS-QUERY-COUNT-NUM.
063200     DISPLAY 'QUERIES RAISED ' WS-QUERY-COUNT-X UPON CRT AT 2001.
063300
