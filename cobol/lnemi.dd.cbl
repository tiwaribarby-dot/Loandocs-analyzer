000100*****************************************************************
000200*    LNEMI.DD.CBL  -  EXISTING LOAN OBLIGATION (EMI) RECORD
000300*    0 TO N RECORDS PER APPLICATION ON THE EMIS FILE.
000400*----------------------------------------------------------------
000500*    88/07/11  RVA  ORIGINAL LAYOUT -- LENDER/AMOUNT/TYPE ONLY
000600*    94/02/28  JKM  ADDED HAS-LOAN-DOCUMENT FLAG
000700*    98/11/03  DJK  ADDED EXCLUDED-FLAG FOR RECALC WITHOUT REKEY
000800*    99/01/06  DJK  Y2K -- NO DATE FIELDS ON THIS RECORD, N/C
000900*****************************************************************
001000 01  LNEMI-RECORD.
001100     05  LNEMI-LENDER                 PIC X(30).
001200     05  LNEMI-EMI-AMOUNT             PIC 9(9)V99.
001300     05  LNEMI-LOAN-TYPE              PIC X(15).
001400         88  LNEMI-IS-CREDIT-CARD     VALUE 'CREDIT CARD'.
001500     05  LNEMI-HAS-LOAN-DOCUMENT      PIC X(1).
001600         88  LNEMI-DOC-ON-FILE        VALUE 'Y'.
001700     05  LNEMI-EXCLUDED-FLAG          PIC X(1).
001800         88  LNEMI-IS-EXCLUDED        VALUE 'Y'.
001900     05  FILLER                       PIC X(32).
