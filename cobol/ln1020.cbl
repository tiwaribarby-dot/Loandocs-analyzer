000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LN1020.
000300 AUTHOR.        JKM.
000400 INSTALLATION.  MBCNTR2503 LOAN SERVICING - UNDERWRITING DESK.
000500 DATE-WRITTEN.  03/05/14.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - UNDERWRITING DATA.
000800*********************************************************************
000900* LN1020  --  LOAN APPLICATION DOCUMENT VALIDATOR
001000* STEP 2 OF THE LOAN APPLICATION ANALYSIS BATCH.  READS THE
001100* DOCINV DOCUMENT-INVENTORY RECORD, THE BANKSTMT SUMMARY RECORD
001200* (IF ANY), THE EMIS OBLIGATION RECORDS AND THE FORMFLDS CAPTURED
001300* FORM RECORD FOR ONE APPLICATION.  BUILDS THE PENDING/UPLOADED
001400* MANDATORY-DOCUMENT LISTS AND COMPLETION PERCENTAGE, APPENDS THE
001500* CONDITIONAL DOCUMENTS, CHECKS THE 31 REQUIRED FORM FIELDS,
001600* MASKS THE PAN AND AADHAR NUMBERS FOR DISPLAY, COMPILES THE
001700* BEST-AVAILABLE FORM DATA, AND WRITES THE VALOUT WORK FILE FOR
001800* LN1030 (QUERY GENERATOR) AND LN1040 (REPORT BUILDER).
001900*
002000* CHANGE LOG
002100* ----------
002200* 03/05/14  JKM  CR1042  ORIGINAL PROGRAM
002300* 03/09/02  JKM  CR1042  ADDED CONDITIONAL-DOCUMENT APPEND STEP
002400* 04/02/11  RVA  CR1050  30-FIELD FORM CHECKLIST ADDED
002500* 98/12/11  DJK  Y2K     DOC-INVENTORY DATES N/C, NO WINDOWING USED
002600*                        ANYWHERE IN THIS PROGRAM
002700* 05/07/19  TMH  CR1101  AADHAR/PAN MASKING ADDED FOR DESK DISPLAY
002800* 05/11/30  SPR  CR1155  COMPILED-FORM-DATA GROUP ADDED, PRECEDENCE
002900*                        RESOLVED LOANREQ / CAPTURED FORM / BANKSTMT
003000* 06/08/03  SPR  CR1162  ROUNDED COMPLETION PERCENTAGES TO 1 DECIMAL
003100* 07/02/19  SPR  CR1190  LOAN-DOCUMENT CHECK MOVED AHEAD OF THE
003200*                        FORM-FIELD CHECKLIST PER DESK PROCEDURE MEMO
003300* 09/04/06  TMH  CR1204  BANK STATEMENT NOW OPTIONAL (0 OR 1 RECORD)
003400* 11/10/14  SPR  CR1233  PENDING-DOC TABLE BOUND CHECKED AT 10 ENTRIES
003410* 12/03/08  SPR  CR1241  SLIP COUNT NOW CARRIED TO LNVAL-SALARY-SLIP-
003420*                        COUNT ON VALOUT -- QUERY GENERATOR WAS USING
003430*                        THE 5-DOC UPLOAD TOTAL BY MISTAKE
003440* 12/04/22  SPR  CR1248  TOTAL EXPERIENCE NOW CARRIED SEPARATELY
003450*                        FROM JOB-SINCE-YEARS TO LNVAL-CD-TOTAL-
003460*                        EXPERIENCE -- REPORT HAD BEEN PRINTING
003470*                        THE SAME FIGURE TWICE
003480* 12/04/22  SPR  CR1248  FORM-FIELD CHECKLIST TABLE AND COMPLETION
003485*                        PERCENTAGE CORRECTED FROM 30 TO 31 FIELDS
003490*                        -- REFERENCE2-ADDRESS WAS BEING DROPPED
003500*********************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800*
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     CONSOLE IS CRT.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400* DOCUMENT UPLOAD INVENTORY, ONE RECORD PER APPLICATION
004500     SELECT LNDOC-FILE   ASSIGN TO DYNAMIC LNDOC-PATH
004600         ORGANIZATION LINE SEQUENTIAL.
004700* BANK STATEMENT SUMMARY, ZERO OR ONE RECORD PER APPLICATION
004800     SELECT LNBNK-FILE   ASSIGN TO DYNAMIC LNBNK-PATH
004900         ORGANIZATION LINE SEQUENTIAL.
005000* EXISTING LOAN OBLIGATIONS, ZERO TO N PER APPLICATION
005100     SELECT LNEMI-FILE   ASSIGN TO DYNAMIC LNEMI-PATH
005200         ORGANIZATION LINE SEQUENTIAL.
005300* CAPTURED APPLICATION-FORM FIELD RECORD
005400     SELECT LNFRM-FILE   ASSIGN TO DYNAMIC LNFRM-PATH
005500         ORGANIZATION LINE SEQUENTIAL.
005600* LOAN REQUEST + APPLICANT RECORD
005700     SELECT LNREQ-FILE   ASSIGN TO DYNAMIC LNREQ-PATH
005800         ORGANIZATION LINE SEQUENTIAL.
005900* VALIDATOR RESULT -- INTERMEDIATE WORK FILE TO LN1030/LN1040
006000     SELECT VALOUT-FILE  ASSIGN TO DYNAMIC VALOUT-PATH
006100         ORGANIZATION RECORD SEQUENTIAL.
006200
006300 DATA DIVISION.
006400*
006500 FILE SECTION.
006600*
006700 FD  LNDOC-FILE
006800         RECORD CONTAINS 48 CHARACTERS
006900         LABEL RECORDS ARE STANDARD
007000         DATA RECORD IS LNDOC-BUFFER.
007100 01  LNDOC-BUFFER                  PIC X(48).
007200*
007300 FD  LNBNK-FILE
007400         RECORD CONTAINS 136 CHARACTERS
007500         LABEL RECORDS ARE STANDARD
007600         DATA RECORD IS LNBNK-BUFFER.
007700 01  LNBNK-BUFFER                  PIC X(136).
007800*
007900 FD  LNEMI-FILE
008000         RECORD CONTAINS 90 CHARACTERS
008100         LABEL RECORDS ARE STANDARD
008200         DATA RECORD IS LNEMI-BUFFER.
008300 01  LNEMI-BUFFER                  PIC X(90).
008400*
008500 FD  LNFRM-FILE
008600         RECORD CONTAINS 1250 CHARACTERS
008700         LABEL RECORDS ARE STANDARD
008800         DATA RECORD IS LNFRM-BUFFER.
008900 01  LNFRM-BUFFER                  PIC X(1250).
009000*
009100 FD  LNREQ-FILE
009200         RECORD CONTAINS 377 CHARACTERS
009300         LABEL RECORDS ARE STANDARD
009400         DATA RECORD IS LNREQ-BUFFER.
009500 01  LNREQ-BUFFER                  PIC X(377).
009600*
009700 FD  VALOUT-FILE
009800         LABEL RECORDS ARE STANDARD
009900         DATA RECORD IS LNVAL-RECORD.
010000 COPY 'lnval.dd.cbl'.
010100
010200 WORKING-STORAGE SECTION.
010300*
010400* RECORD AREAS FOR THE FIVE INPUT FILES, COPIED FROM THE SAME
010500* .DD.CBL MEMBERS SHARED WITH LN1010, LN1030 AND LN1040.
010600 COPY 'lndoc.dd.cbl'.
010700 COPY 'lnbnk.dd.cbl'.
010800 COPY 'lnemi.dd.cbl'.
010900 COPY 'lnfrm.dd.cbl'.
011000 COPY 'lnreq.dd.cbl'.
011100*
011200*********************************************************************
011300* PROGRAM SWITCHES, SUBSCRIPTS, PATHS AND FIELD-CHECK WORK AREA
011400*********************************************************************
011500 01  WS-SWITCHES.
011600     05  WS-BNK-EOF-SW             PIC X(1)  VALUE 'N'.
011700         88  WS-BNK-EOF                VALUE 'Y'.
011800     05  WS-EMI-EOF-SW             PIC X(1)  VALUE 'N'.
011900         88  WS-EMI-EOF                VALUE 'Y'.
012000 01  WS-COMMAND-LINE              PIC X(100).
012100 01  WS-FILE-NAMES.
012200     05  WS-DOC-NAME              PIC X(20).
012300     05  WS-BNK-NAME              PIC X(20).
012400     05  WS-EMI-NAME              PIC X(20).
012500     05  WS-FRM-NAME              PIC X(20).
012600     05  WS-REQ-NAME              PIC X(20).
012700     05  WS-OUT-NAME              PIC X(20).
012800 01  LNDOC-PATH                   PIC X(20).
012900 01  LNBNK-PATH                   PIC X(20).
013000 01  LNEMI-PATH                   PIC X(20).
013100 01  LNFRM-PATH                   PIC X(20).
013200 01  LNREQ-PATH                   PIC X(20).
013300 01  VALOUT-PATH                  PIC X(20).
013400 77  WS-PAN-BLANK-COUNT            PIC S9(3) COMP.
013450* 12/04/22 SPR CR1248 - UPPER-CASED WORK COPY OF THE PAN, SO A
013460* MIXED-CASE CAPTURE STILL MASKS TO SPEC
013470 01  WS-PAN-UPPER                  PIC X(10).
013500* COMMON FIELD-CHECK SUBROUTINE WORK AREA -- USED BY 2410-
013600* CHECK-ONE-FORM-FIELD FOR ALL 31 REQUIRED FORM FIELDS.
013700 01  WS-FLD-VALUE                 PIC X(40).
013800 01  WS-FLD-LABEL                 PIC X(40).
013900
014000* TRACE-LINE NUMERIC-TO-DISPLAY VIEWS, CONSOLE USE ONLY
014100 01  WS-DOC-PCT-NUM               PIC 999V9      VALUE 0.
014200 01  WS-DOC-PCT-X REDEFINES WS-DOC-PCT-NUM      PIC X(4).
014300 01  WS-FORM-PCT-NUM              PIC 999V9      VALUE 0.
014400 01  WS-FORM-PCT-X REDEFINES WS-FORM-PCT-NUM    PIC X(4).
014500 01  WS-JOB-YEARS-NUM             PIC 999        VALUE 0.
014600 01  WS-JOB-YEARS-X REDEFINES WS-JOB-YEARS-NUM  PIC X(3).
014700
014800 PROCEDURE DIVISION.
014900*
015000 0100-MAIN-LINE.
015100     DISPLAY SPACES UPON CRT.
015200     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
015300     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
015400         INTO WS-DOC-NAME WS-BNK-NAME WS-EMI-NAME WS-FRM-NAME
015500              WS-REQ-NAME WS-OUT-NAME.
015600     DISPLAY '* * * * * B E G I N   L N 1 0 2 0 . C B L'
015700         UPON CRT AT 1401.
015800     IF WS-DOC-NAME = SPACES OR WS-FRM-NAME = SPACES
015900        DISPLAY '!!!! MISSING FILE NAMES ON COMMAND LINE !!!!'
016000         UPON CRT AT 2301
016100        STOP RUN.
016200     MOVE WS-DOC-NAME TO LNDOC-PATH.
016300     MOVE WS-BNK-NAME TO LNBNK-PATH.
016400     MOVE WS-EMI-NAME TO LNEMI-PATH.
016500     MOVE WS-FRM-NAME TO LNFRM-PATH.
016600     MOVE WS-REQ-NAME TO LNREQ-PATH.
016700     MOVE WS-OUT-NAME TO VALOUT-PATH.
016800     OPEN INPUT  LNDOC-FILE LNBNK-FILE LNEMI-FILE LNFRM-FILE LNREQ-FILE.
016900     OPEN OUTPUT VALOUT-FILE.
017000     PERFORM READ-DOC-INVENTORY.
017100     PERFORM READ-BANK-STATEMENT.
017200     PERFORM READ-FORM-FIELDS.
017300     PERFORM READ-REQUEST-RECORD.
017400     PERFORM 2000-PROCESS-VALIDATION THRU 2000-PROCESS-VALIDATION-EXIT.
017500     CLOSE LNDOC-FILE LNBNK-FILE LNEMI-FILE LNFRM-FILE LNREQ-FILE
017600         VALOUT-FILE.
017700     DISPLAY 'L N 1 0 2 0   C O M P L E T E' UPON CRT AT 2401.
017800     STOP RUN.
017900
018000 READ-DOC-INVENTORY.
018100     READ LNDOC-FILE INTO LNDOC-RECORD
018200         AT END DISPLAY 'NO DOCINV RECORD -- ABORTING' UPON CRT AT 2301
018300                STOP RUN.
018400
018500 READ-BANK-STATEMENT.
018600     READ LNBNK-FILE INTO LNBNK-RECORD
018700         AT END MOVE 'Y' TO WS-BNK-EOF-SW.
018800
018900 READ-OBLIGATION.
019000     READ LNEMI-FILE INTO LNEMI-RECORD
019100         AT END MOVE 'Y' TO WS-EMI-EOF-SW.
019200
019300 READ-FORM-FIELDS.
019400     READ LNFRM-FILE INTO LNFRM-RECORD
019500         AT END DISPLAY 'NO FORMFLDS RECORD -- ABORTING' UPON CRT AT 2301
019600                STOP RUN.
019700
019800 READ-REQUEST-RECORD.
019900     READ LNREQ-FILE INTO LNREQ-RECORD
020000         AT END DISPLAY 'NO LOANREQ RECORD -- ABORTING' UPON CRT AT 2301
020100                STOP RUN.
020200
020300* ==============================================================
020400* 2000-PROCESS-VALIDATION -- ONE APPLICATION PER RUN, NO CONTROL
020500* BREAK.  PERFORMED ONCE FROM 0100-MAIN-LINE.
020600* ==============================================================
020700 2000-PROCESS-VALIDATION.
020800     MOVE SPACES TO LNVAL-RECORD.
020900     MOVE 0 TO LNVAL-PENDING-DOC-COUNT LNVAL-UPLOADED-DOC-COUNT
021000         LNVAL-PENDING-FLD-COUNT LNVAL-FILLED-FLD-COUNT.
021100     PERFORM 2100-CHECK-AADHAR-PAN.
021200     PERFORM 2150-CHECK-SALARY-SLIPS.
021300     PERFORM 2180-CHECK-FORM16.
021400     PERFORM 2200-CHECK-BANK-STMT.
021500     PERFORM 2290-COMPUTE-DOC-COMPLETION-PCT.
021600     PERFORM 2300-APPEND-CONDITIONAL-DOCS THRU
021700         2300-APPEND-CONDITIONAL-DOCS-EXIT.
021800     PERFORM 2400-CHECK-FORM-FIELDS THRU 2400-CHECK-FORM-FIELDS-EXIT.
021900     PERFORM 2490-COMPUTE-FORM-COMPLETION-PCT.
022000     PERFORM 2500-MASK-AADHAR.
022100     PERFORM 2550-MASK-PAN.
022200     PERFORM 2600-COMPILE-FORM-DATA.
022300     PERFORM 2900-WRITE-VALIDATOR-RESULT.
022400 2000-PROCESS-VALIDATION-EXIT.
022500     EXIT.
022600
022700* ==============================================================
022800* 2100-CHECK-AADHAR-PAN -- TWO OF THE FIVE MANDATORY DOCUMENTS.
022900* ==============================================================
023000 2100-CHECK-AADHAR-PAN.
023100     IF LNDOC-AADHAR-IS-UP
023200        ADD 1 TO LNVAL-UPLOADED-DOC-COUNT
023300        MOVE 'Aadhar Card - Uploaded'
023400         TO LNVAL-UD-TEXT (LNVAL-UPLOADED-DOC-COUNT)
023500     ELSE
023600        ADD 1 TO LNVAL-PENDING-DOC-COUNT
023700        MOVE 'Aadhar Card' TO LNVAL-PD-TEXT (LNVAL-PENDING-DOC-COUNT).
023800     IF LNDOC-PAN-IS-UP
023900        ADD 1 TO LNVAL-UPLOADED-DOC-COUNT
024000        MOVE 'PAN Card - Uploaded'
024100         TO LNVAL-UD-TEXT (LNVAL-UPLOADED-DOC-COUNT)
024200     ELSE
024300        ADD 1 TO LNVAL-PENDING-DOC-COUNT
024400        MOVE 'PAN Card' TO LNVAL-PD-TEXT (LNVAL-PENDING-DOC-COUNT).
024500
024600* ==============================================================
024700* 2150-CHECK-SALARY-SLIPS -- THIRD MANDATORY DOCUMENT.  COUNT
024800* COMES FROM THE DOC-INVENTORY RECORD, NOT A RE-READ OF SALSLIPS.
024900* ==============================================================
025000 2150-CHECK-SALARY-SLIPS.
025020* 12/03/08 SPR CR1241 - CARRY TRUE SLIP COUNT TO VALOUT FOR LN1030
025050     MOVE LNDOC-SALARY-SLIP-COUNT TO LNVAL-SALARY-SLIP-COUNT.
025100     MOVE LNDOC-SALARY-SLIP-COUNT TO WS-JOB-YEARS-NUM.
025200     IF LNDOC-SALARY-SLIP-COUNT < 3
025300        ADD 1 TO LNVAL-PENDING-DOC-COUNT
025400        STRING 'Latest 3 Months Salary Slips - Found ' DELIMITED BY SIZE
025500         WS-JOB-YEARS-NUM DELIMITED BY SIZE
025600         '/3 required' DELIMITED BY SIZE
025700         INTO LNVAL-PD-TEXT (LNVAL-PENDING-DOC-COUNT)
025800     ELSE
025900        ADD 1 TO LNVAL-UPLOADED-DOC-COUNT
026000        STRING 'Latest 3 Months Salary Slips - Complete ('
026100         DELIMITED BY SIZE
026200         WS-JOB-YEARS-NUM DELIMITED BY SIZE
026300         ' slips)' DELIMITED BY SIZE
026400         INTO LNVAL-UD-TEXT (LNVAL-UPLOADED-DOC-COUNT).
026500
026600* ==============================================================
026700* 2180-CHECK-FORM16 -- FOURTH MANDATORY DOCUMENT.
026800* ==============================================================
026900 2180-CHECK-FORM16.
027000     IF LNDOC-FORM16-IS-UP
027100        ADD 1 TO LNVAL-UPLOADED-DOC-COUNT
027200        MOVE 'Form 16 (with Part A and Part B) - Uploaded'
027300         TO LNVAL-UD-TEXT (LNVAL-UPLOADED-DOC-COUNT)
027400     ELSE
027500        ADD 1 TO LNVAL-PENDING-DOC-COUNT
027600        MOVE 'Form 16 (with Part A and Part B)'
027700         TO LNVAL-PD-TEXT (LNVAL-PENDING-DOC-COUNT).
027800
027900* ==============================================================
028000* 2200-CHECK-BANK-STMT -- FIFTH MANDATORY DOCUMENT.  NOT UPLOADED
028100* AT ALL, UPLOADED BUT SHORT OF 6 MONTHS, OR COMPLETE.
028200* ==============================================================
028300 2200-CHECK-BANK-STMT.
028400     IF WS-BNK-EOF
028500        ADD 1 TO LNVAL-PENDING-DOC-COUNT
028600        MOVE '6 Months Bank Statement'
028700         TO LNVAL-PD-TEXT (LNVAL-PENDING-DOC-COUNT)
028800     ELSE
028900        IF LNBNK-STMT-PERIOD-MONTHS < 6
029000           ADD 1 TO LNVAL-PENDING-DOC-COUNT
029100           MOVE LNBNK-STMT-PERIOD-MONTHS TO WS-JOB-YEARS-NUM
029200           STRING '6 Months Bank Statement - Only ' DELIMITED BY SIZE
029300         WS-JOB-YEARS-NUM DELIMITED BY SIZE
029400         ' months found (6 months required)' DELIMITED BY SIZE
029500         INTO LNVAL-PD-TEXT (LNVAL-PENDING-DOC-COUNT)
029600        ELSE
029700           ADD 1 TO LNVAL-UPLOADED-DOC-COUNT
029800           MOVE LNBNK-STMT-PERIOD-MONTHS TO WS-JOB-YEARS-NUM
029900           STRING '6 Months Bank Statement - Complete (' DELIMITED BY SIZE
030000         WS-JOB-YEARS-NUM DELIMITED BY SIZE
030100         ' months)' DELIMITED BY SIZE
030200         INTO LNVAL-UD-TEXT (LNVAL-UPLOADED-DOC-COUNT).
030300
030400* ==============================================================
030500* 2290-COMPUTE-DOC-COMPLETION-PCT -- UPLOADED / 5 MANDATORY * 100,
030600* ROUNDED TO ONE DECIMAL.
030700* ==============================================================
030800 2290-COMPUTE-DOC-COMPLETION-PCT.
030900     COMPUTE LNVAL-DOC-COMPLETION-PCT ROUNDED =
031000         (LNVAL-UPLOADED-DOC-COUNT / 5) * 100.
031100
031200* ==============================================================
031300* 2300-APPEND-CONDITIONAL-DOCS -- JOB-TENURE-DRIVEN DOCUMENTS AND
031400* ONE LOAN-STATEMENT REQUEST PER OBLIGATION WITH NO DOCUMENT ON
031500* FILE.  APPENDED TO THE SAME PENDING-DOCUMENT TABLE.
031600* ==============================================================
031700 2300-APPEND-CONDITIONAL-DOCS.
031800     IF LNREQ-JOB-SINCE-YEARS < 3
031900        IF LNVAL-PENDING-DOC-COUNT < 10
032000           ADD 1 TO LNVAL-PENDING-DOC-COUNT
032100           MOVE 'Appointment Letter (if job < 3 years)'
032200         TO LNVAL-PD-TEXT (LNVAL-PENDING-DOC-COUNT).
032300        IF LNVAL-PENDING-DOC-COUNT < 10
032400           ADD 1 TO LNVAL-PENDING-DOC-COUNT
032500           MOVE 'Resume (if job < 3 years)'
032600         TO LNVAL-PD-TEXT (LNVAL-PENDING-DOC-COUNT).
032700     PERFORM READ-OBLIGATION.
032800     PERFORM 2310-ADD-ONE-CONDITIONAL-EMI-DOC UNTIL WS-EMI-EOF.
032900 2300-APPEND-CONDITIONAL-DOCS-EXIT.
033000     EXIT.
033100
033200 2310-ADD-ONE-CONDITIONAL-EMI-DOC.
033300     IF NOT LNEMI-DOC-ON-FILE
033400        IF LNVAL-PENDING-DOC-COUNT < 10
033500           ADD 1 TO LNVAL-PENDING-DOC-COUNT
033600           STRING 'Loan Statement/SOA for ' DELIMITED BY SIZE
033700         LNEMI-LOAN-TYPE DELIMITED BY '  '
033800         ' loan with ' DELIMITED BY SIZE
033900         LNEMI-LENDER DELIMITED BY '  '
034000         INTO LNVAL-PD-TEXT (LNVAL-PENDING-DOC-COUNT).
034100     PERFORM READ-OBLIGATION.
034200
034300* ==============================================================
034400* 2400-CHECK-FORM-FIELDS -- ALL 31 REQUIRED FIELDS, ONE CALL TO
034500* THE COMMON SUBROUTINE PER FIELD.  ORDER FOLLOWS THE FORM ITSELF.
034550* CR1248 -- TABLE/PERCENTAGE BOUNDS CORRECTED FROM 30 TO 31; THE
034560* LAST FIELD (REFERENCE2-ADDRESS) HAD BEEN SILENTLY DROPPED.
034600* ==============================================================
034700 2400-CHECK-FORM-FIELDS.
034800     MOVE LNFRM-APPLICANT-NAME  TO WS-FLD-VALUE.
034900     MOVE 'Applicant Name'     TO WS-FLD-LABEL.
035000     PERFORM 2410-CHECK-ONE-FORM-FIELD.
035100     MOVE LNFRM-SPOUSE-NAME     TO WS-FLD-VALUE.
035200     MOVE 'Applicant Spouse Name' TO WS-FLD-LABEL.
035300     PERFORM 2410-CHECK-ONE-FORM-FIELD.
035400     MOVE LNFRM-MOTHER-NAME     TO WS-FLD-VALUE.
035500     MOVE 'Mother Name'         TO WS-FLD-LABEL.
035600     PERFORM 2410-CHECK-ONE-FORM-FIELD.
035700     MOVE LNFRM-CURRENT-ADDRESS TO WS-FLD-VALUE.
035800     MOVE 'Current Address'     TO WS-FLD-LABEL.
035900     PERFORM 2410-CHECK-ONE-FORM-FIELD.
036000     MOVE LNFRM-MOBILE-NO       TO WS-FLD-VALUE.
036100     MOVE 'Mobile Number'       TO WS-FLD-LABEL.
036200     PERFORM 2410-CHECK-ONE-FORM-FIELD.
036300     MOVE LNFRM-EMAIL-ID        TO WS-FLD-VALUE.
036400     MOVE 'Email ID'            TO WS-FLD-LABEL.
036500     PERFORM 2410-CHECK-ONE-FORM-FIELD.
036600     MOVE LNFRM-CHILDREN        TO WS-FLD-VALUE.
036700     MOVE 'Children Details'    TO WS-FLD-LABEL.
036800     PERFORM 2410-CHECK-ONE-FORM-FIELD.
036900     MOVE LNFRM-QUALIFICATION   TO WS-FLD-VALUE.
037000     MOVE 'Qualification'       TO WS-FLD-LABEL.
037100     PERFORM 2410-CHECK-ONE-FORM-FIELD.
037200     MOVE LNFRM-OFFICE-ADDRESS  TO WS-FLD-VALUE.
037300     MOVE 'Office Address'      TO WS-FLD-LABEL.
037400     PERFORM 2410-CHECK-ONE-FORM-FIELD.
037500     MOVE LNFRM-OFFICE-LANDLINE TO WS-FLD-VALUE.
037600     MOVE 'Office Landline Number' TO WS-FLD-LABEL.
037700     PERFORM 2410-CHECK-ONE-FORM-FIELD.
037800     MOVE LNFRM-OFFICIAL-EMAIL  TO WS-FLD-VALUE.
037900     MOVE 'Official Email ID'   TO WS-FLD-LABEL.
038000     PERFORM 2410-CHECK-ONE-FORM-FIELD.
038100     MOVE LNFRM-JOB-SINCE       TO WS-FLD-VALUE.
038200     MOVE 'Job Since (Date)'    TO WS-FLD-LABEL.
038300     PERFORM 2410-CHECK-ONE-FORM-FIELD.
038400     MOVE LNFRM-TOTAL-EXPERIENCE TO WS-FLD-VALUE.
038500     MOVE 'Total Experience'    TO WS-FLD-LABEL.
038600     PERFORM 2410-CHECK-ONE-FORM-FIELD.
038700     MOVE LNFRM-DEPARTMENT      TO WS-FLD-VALUE.
038800     MOVE 'Department'          TO WS-FLD-LABEL.
038900     PERFORM 2410-CHECK-ONE-FORM-FIELD.
039000     MOVE LNFRM-DESIGNATION     TO WS-FLD-VALUE.
039100     MOVE 'Designation'         TO WS-FLD-LABEL.
039200     PERFORM 2410-CHECK-ONE-FORM-FIELD.
039300     MOVE LNFRM-LOAN-AMOUNT     TO WS-FLD-VALUE.
039400     MOVE 'Loan Amount Requested' TO WS-FLD-LABEL.
039500     PERFORM 2410-CHECK-ONE-FORM-FIELD.
039600     MOVE LNFRM-TENURE          TO WS-FLD-VALUE.
039700     MOVE 'Loan Tenure'         TO WS-FLD-LABEL.
039800     PERFORM 2410-CHECK-ONE-FORM-FIELD.
039900     MOVE LNFRM-INVESTMENT-DETAILS TO WS-FLD-VALUE.
040000     MOVE 'Investment Details'  TO WS-FLD-LABEL.
040100     PERFORM 2410-CHECK-ONE-FORM-FIELD.
040200     MOVE LNFRM-PROPERTY-ADDRESS TO WS-FLD-VALUE.
040300     MOVE 'Property Address'    TO WS-FLD-LABEL.
040400     PERFORM 2410-CHECK-ONE-FORM-FIELD.
040500     MOVE LNFRM-PROPERTY-TYPE   TO WS-FLD-VALUE.
040600     MOVE 'Property Type (Builder/Resale)' TO WS-FLD-LABEL.
040700     PERFORM 2410-CHECK-ONE-FORM-FIELD.
040800     MOVE LNFRM-PROPERTY-PINCODE TO WS-FLD-VALUE.
040900     MOVE 'Property Pincode'    TO WS-FLD-LABEL.
041000     PERFORM 2410-CHECK-ONE-FORM-FIELD.
041100     MOVE LNFRM-PROPERTY-CARPET-AR TO WS-FLD-VALUE.
041200     MOVE 'Property Carpet Area' TO WS-FLD-LABEL.
041300     PERFORM 2410-CHECK-ONE-FORM-FIELD.
041400     MOVE LNFRM-SALEDEED-AMOUNT TO WS-FLD-VALUE.
041500     MOVE 'Sale Deed Amount'    TO WS-FLD-LABEL.
041600     PERFORM 2410-CHECK-ONE-FORM-FIELD.
041700     MOVE LNFRM-REF1-NAME       TO WS-FLD-VALUE.
041800     MOVE 'Reference 1 - Name'  TO WS-FLD-LABEL.
041900     PERFORM 2410-CHECK-ONE-FORM-FIELD.
042000     MOVE LNFRM-REF1-MOBILE     TO WS-FLD-VALUE.
042100     MOVE 'Reference 1 - Mobile' TO WS-FLD-LABEL.
042200     PERFORM 2410-CHECK-ONE-FORM-FIELD.
042300     MOVE LNFRM-REF1-EMAIL      TO WS-FLD-VALUE.
042400     MOVE 'Reference 1 - Email' TO WS-FLD-LABEL.
042500     PERFORM 2410-CHECK-ONE-FORM-FIELD.
042600     MOVE LNFRM-REF1-ADDRESS    TO WS-FLD-VALUE.
042700     MOVE 'Reference 1 - Address' TO WS-FLD-LABEL.
042800     PERFORM 2410-CHECK-ONE-FORM-FIELD.
042900     MOVE LNFRM-REF2-NAME       TO WS-FLD-VALUE.
043000     MOVE 'Reference 2 - Name'  TO WS-FLD-LABEL.
043100     PERFORM 2410-CHECK-ONE-FORM-FIELD.
043200     MOVE LNFRM-REF2-MOBILE     TO WS-FLD-VALUE.
043300     MOVE 'Reference 2 - Mobile' TO WS-FLD-LABEL.
043400     PERFORM 2410-CHECK-ONE-FORM-FIELD.
043500     MOVE LNFRM-REF2-EMAIL      TO WS-FLD-VALUE.
043600     MOVE 'Reference 2 - Email' TO WS-FLD-LABEL.
043700     PERFORM 2410-CHECK-ONE-FORM-FIELD.
043800     MOVE LNFRM-REF2-ADDRESS    TO WS-FLD-VALUE.
043900     MOVE 'Reference 2 - Address' TO WS-FLD-LABEL.
044000     PERFORM 2410-CHECK-ONE-FORM-FIELD.
044100 2400-CHECK-FORM-FIELDS-EXIT.
044200     EXIT.
044300
044400 2410-CHECK-ONE-FORM-FIELD.
044500     IF WS-FLD-VALUE = SPACES OR WS-FLD-VALUE = 'N/A'
044600         OR WS-FLD-VALUE = 'NOT FOUND'
044700        IF LNVAL-PENDING-FLD-COUNT < 31
044800           ADD 1 TO LNVAL-PENDING-FLD-COUNT
044900           MOVE WS-FLD-LABEL
045000         TO LNVAL-PF-NAME (LNVAL-PENDING-FLD-COUNT)
045100     ELSE
045200        ADD 1 TO LNVAL-FILLED-FLD-COUNT.
045300
045400* ==============================================================
045500* 2490-COMPUTE-FORM-COMPLETION-PCT -- FILLED / 31 * 100, ROUNDED
045600* TO ONE DECIMAL.
045700* ==============================================================
045800 2490-COMPUTE-FORM-COMPLETION-PCT.
045900     COMPUTE LNVAL-FORM-COMPLETION-PCT ROUNDED =
046000         (LNVAL-FILLED-FLD-COUNT / 31) * 100.
046100
046200* ==============================================================
046300* 2500-MASK-AADHAR -- 12-DIGIT AADHAR SHOWS AS 'XXXX XXXX dddd',
046400* LAST FOUR DIGITS ONLY.  ANYTHING NOT A CLEAN 12-DIGIT NUMBER IS
046500* DISPLAYED AS CAPTURED RATHER THAN GUESSED AT.
046600* ==============================================================
046700 2500-MASK-AADHAR.
046800     IF LNREQ-AADHAR-NUMBER NUMERIC
046900        STRING 'XXXX XXXX ' DELIMITED BY SIZE
047000         LNREQ-AADHAR-NUMBER (9:4) DELIMITED BY SIZE
047100         INTO LNVAL-MASKED-AADHAR
047200     ELSE
047300        MOVE LNREQ-AADHAR-NUMBER TO LNVAL-MASKED-AADHAR.
047400
047500* ==============================================================
047600* 2550-MASK-PAN -- A FULL 10-CHARACTER PAN (NO EMBEDDED BLANKS)
047700* SHOWS AS 'XXXXXX' PLUS THE LAST FOUR CHARACTERS.
047800* ==============================================================
047900 2550-MASK-PAN.
048000     MOVE 0 TO WS-PAN-BLANK-COUNT.
048010* 12/04/22 SPR CR1248 - UPPER-CASE BEFORE THE LENGTH TEST/STRING,
048020* PER THE VALIDATOR RULE (A LOWER-CASE CAPTURE WAS MASKING WITH
048030* ITS ORIGINAL CASE STILL SHOWING IN THE LAST FOUR CHARACTERS)
048040     MOVE LNREQ-PAN-NUMBER TO WS-PAN-UPPER.
048050     INSPECT WS-PAN-UPPER CONVERTING
048060         'abcdefghijklmnopqrstuvwxyz' TO
048070         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
048100     INSPECT WS-PAN-UPPER TALLYING WS-PAN-BLANK-COUNT
048200         FOR ALL SPACES.
048300     IF WS-PAN-BLANK-COUNT = 0
048400        STRING 'XXXXXX' DELIMITED BY SIZE
048500         WS-PAN-UPPER (7:4) DELIMITED BY SIZE
048600         INTO LNVAL-MASKED-PAN
048700     ELSE
048800        MOVE LNREQ-PAN-NUMBER TO LNVAL-MASKED-PAN.
048900
049000* ==============================================================
049100* 2600-COMPILE-FORM-DATA -- PRECEDENCE PER DESK PROCEDURE MEMO
049200* 05-11: APPLICANT NAME FROM THE CAPTURED FORM FIRST, THEN THE
049300* LOAN REQUEST, THEN THE BANK STATEMENT.  DESIGNATION, DEPARTMENT
049400* AND OFFICE ADDRESS COME FROM THE CAPTURED FORM ONLY, AS DOES THE
049450* TOTAL EXPERIENCE TEXT (CR1248); MOTHER NAME FROM THE CAPTURED
049500* FORM; CURRENT ADDRESS FROM THE LOAN REQUEST.
049600* ==============================================================
049700 2600-COMPILE-FORM-DATA.
049800     IF LNFRM-APPLICANT-NAME NOT = SPACES
049900        MOVE LNFRM-APPLICANT-NAME TO LNVAL-CD-APPLICANT-NAME
050000     ELSE
050100        IF LNREQ-APPLICANT-NAME NOT = SPACES
050200           MOVE LNREQ-APPLICANT-NAME TO LNVAL-CD-APPLICANT-NAME
050300        ELSE
050400           MOVE LNBNK-ACCOUNT-HOLDER TO LNVAL-CD-APPLICANT-NAME.
050500     MOVE LNFRM-DESIGNATION     TO LNVAL-CD-DESIGNATION.
050600     MOVE LNFRM-DEPARTMENT      TO LNVAL-CD-DEPARTMENT.
050700     MOVE LNFRM-OFFICE-ADDRESS  TO LNVAL-CD-OFFICE-ADDRESS.
050750* 12/04/22 SPR CR1248 - CARRY TOTAL EXPERIENCE, NOT JUST JOB SINCE
050780     MOVE LNFRM-TOTAL-EXPERIENCE TO LNVAL-CD-TOTAL-EXPERIENCE.
050800     MOVE LNFRM-MOTHER-NAME     TO LNVAL-CD-MOTHER-NAME.
050900     MOVE LNREQ-CURRENT-ADDRESS TO LNVAL-CD-CURRENT-ADDRESS.
051000
051100* ==============================================================
051200* 2900-WRITE-VALIDATOR-RESULT -- ONE OUTPUT RECORD TO VALOUT.
051300* ==============================================================
051400 2900-WRITE-VALIDATOR-RESULT.
051500     WRITE LNVAL-RECORD.
051600     MOVE LNVAL-DOC-COMPLETION-PCT  TO WS-DOC-PCT-NUM.
051700     MOVE LNVAL-FORM-COMPLETION-PCT TO WS-FORM-PCT-NUM.
051800     DISPLAY 'DOC COMPLETE ' WS-DOC-PCT-X ' FORM COMPLETE ' WS-FORM-PCT-X
051900         UPON CRT AT 2001.
052000
