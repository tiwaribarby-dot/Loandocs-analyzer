000100*****************************************************************
000200*    LNBNK.DD.CBL  -  BANK STATEMENT SUMMARY RECORD
000300*    0 OR 1 RECORD PER APPLICATION ON THE BANKSTMT FILE.
000400*----------------------------------------------------------------
000500*    90/10/04  RVA  ORIGINAL LAYOUT
000600*    99/01/06  DJK  Y2K -- STMT DATES STAY TEXT DD/MM/YYYY, N/C
000700*****************************************************************
000800 01  LNBNK-RECORD.
000900     05  LNBNK-ACCOUNT-HOLDER         PIC X(40).
001000     05  LNBNK-BANK-NAME              PIC X(30).
001100     05  LNBNK-STMT-START-DATE        PIC X(10).
001200     05  LNBNK-STMT-END-DATE          PIC X(10).
001300     05  LNBNK-STMT-PERIOD-MONTHS     PIC 9(3).
001400     05  LNBNK-AVERAGE-BALANCE        PIC 9(9)V99.
001500     05  FILLER                       PIC X(32).
